000100*******************************************
000200*                                          *
000300*  WORKING STORAGE - CLASSIFIED COOKIE     *
000400*     ONE PER COOKIE, BUILT BY PASS 2 OF   *
000500*     CKANRGST AND USED TO DRIVE THE       *
000600*     ANALYSIS REPORT                      *
000700*******************************************
000800*
000900* 04/01/26 VBC - CREATED.
001000* 11/01/26 VBC - CL-CATEGORY WIDENED TO 22 FOR
001100*                "SESSION/AUTHENTICATION" LABEL.
001200*
001300 01  CK-CLASSIFIED-COOKIE.
001400     03  CL-IS-TRACKING        PIC X(01).
001500*                                  Y IF ANY TRACKING RULE FIRED.
001600     03  CL-IS-THIRD-PARTY     PIC X(01).
001700     03  CL-KNOWN-TRACKER      PIC X(01).
001800*                                  PREFIX OR DOMAIN MATCHED A KNOWN TRACKER.
001900     03  CL-SUSPICIOUS-NAME    PIC X(01).
002000     03  CL-LONG-EXPIRATION    PIC X(01).
002100*                                  EXPIRES MORE THAN 365 DAYS OUT.
002200     03  CL-FINGERPRINT        PIC X(01).
002300     03  CL-CATEGORY           PIC X(22).
002400     03  CL-SIZE               PIC 9(04).
002500*                                  LENGTH OF TRIMMED COOKIE VALUE IN BYTES.
002600     03  CL-DAYS-TO-EXPIRY     PIC S9(07).
002700*                                  INTEGER DAYS FROM RUN DATE TO EXPIRY.
002800     03  FILLER                PIC X(21).
002900*
