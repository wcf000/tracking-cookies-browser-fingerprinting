000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR ANALYSIS PRINT    *
000400*     FILE - 132 COL PRINT IMAGE           *
000500*******************************************
000600*
000700* 04/01/26 VBC - CREATED.
000800*
000900 FD  REPORT-FILE.
001000*
001100 01  CK-PRINT-LINE             PIC X(132).
001200*
