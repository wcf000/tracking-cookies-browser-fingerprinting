000100****************************************************************
000200*                                                               *
000300*              GENERATED SAMPLE COOKIE SET BUILDER               *
000400*        USED WHEN NO REAL EXTRACT FILE IS ON THE DRIVE          *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         CKGENSMP.
001200*
001300 AUTHOR.             V B COEN.
001400*
001500 INSTALLATION.       APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.       22/09/1987.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
002200                     VINCENT BRYAN COEN.
002300                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.        ORIGINALLY THE DEMO-DATA BUILDER FOR THE
002700*                    SALES LEDGER TRAINING COURSE (BUILT SPECIMEN
002800*                    INVOICES FOR NEW OPERATORS).  RE-WRITTEN IN
002900*                    FULL FOR THE COOKIE / FINGERPRINT TRACKING
003000*                    ANALYSIS SUITE - SEE CHANGES.
003100*
003200*    CALLED MODULES. CKEPOCH.
003300*
003400*    FILES USED.     SAMPLE-FILE - OUTPUT.
003500*
003600* CHANGES.
003700* 22/09/87 VBC -      CREATED.  BUILT 12 SPECIMEN SALES INVOICES
003800*                     FOR THE OPERATOR TRAINING COURSE.
003900* 03/03/90 VBC -  .01 ADDED A SPECIMEN CREDIT NOTE.
004000* 14/12/98 VBC -  Y2K CENTURY FIELDS CONFIRMED FULL CCYY, NO
004100*                     CHANGE NEEDED.
004200* 19/02/05 VBC -  .02 TRAINING COURSE WITHDRAWN, MODULE MARKED
004300*                     DORMANT PENDING RE-USE.
004400* 16/04/24 VBC        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004500*                     PREVIOUS NOTICES.
004600* 21/12/25 VBC - 2.00 RE-TASKED AS THE SAMPLE COOKIE SET BUILDER
004700*                     FOR THE NEW COOKIE / FINGERPRINT TRACKING
004800*                     ANALYSIS JOB, REQUEST CK-REQ-0001.  ALL OF
004900*                     THE OLD INVOICE-BUILDING CODE REMOVED.
005000* 04/01/26 VBC -  .01 FIXED OFF-BY-ONE IN THE NAME-CYCLE DIGIT
005100*                     SUFFIX RULE - WAS APPENDING FOR I > 9.
005200*
005300*************************************************************
005400* COPYRIGHT NOTICE - SEE CK000 FOR THE FULL TEXT.
005500*************************************************************
005600*
005700 ENVIRONMENT DIVISION.
005800*================================
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CK-NUMERIC-CLASS IS "0" THRU "9"
006500     UPSI-0 ON STATUS IS CK-FORCE-SAMPLE
006600            OFF STATUS IS CK-USE-REAL-EXTRACT.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     COPY "SELCKSAM.COB".
007100*
007200 DATA DIVISION.
007300*================================
007400*
007500 FILE SECTION.
007600*
007700 COPY "FDCKSAM.COB".
007800*
007900 WORKING-STORAGE SECTION.
008000*-----------------------
008100 77  PROG-NAME               PIC X(17) VALUE "CKGENSMP(2.00.01)".
008200*
008300 01  WS-DATA.
008400     03  CK-SAMPLE-STATUS    PIC XX.
008500     03  WS-I                PIC 99     COMP.
008600     03  WS-QUOT             PIC 99     COMP.
008700     03  WS-DOM-IX           PIC 9      COMP.
008800     03  WS-NAME-IX          PIC 9      COMP.
008900     03  WS-MOD5-RAW         PIC 9      COMP.
009000     03  WS-MOD2             PIC 9      COMP.
009100     03  WS-MOD3             PIC 9      COMP.
009200     03  WS-MOD365           PIC 999    COMP.
009300     03  WS-OFFSET-DAYS      PIC 999    COMP.
009400     03  WS-NAME-BASE        PIC X(20)  VALUE SPACES.
009500     03  WS-I-EDIT           PIC Z9.
009600     03  WS-I-TRIMMED        PIC X(02)  VALUE SPACES.
009700*
009800 01  WS-TODAY-YMD            PIC 9(8)  COMP.
009900 01  WS-TODAY-DATE.
010000     03  WS-TODAY-YEAR       PIC 9(4).
010100     03  WS-TODAY-MONTH      PIC 99.
010200     03  WS-TODAY-DAYS       PIC 99.
010300 01  WS-TODAY-DATE9 REDEFINES WS-TODAY-DATE
010400                             PIC 9(8).
010500 01  WS-NOW-EPOCH            PIC 9(10) COMP.
010600*
010700*     DOMAIN CYCLE - i MOD 5, 1-INDEXED.
010800*
010900 01  WS-DOMAIN-CYCLE.
011000     03  FILLER  PIC X(40)  VALUE "example.com".
011100     03  FILLER  PIC X(40)  VALUE "advertising.com".
011200     03  FILLER  PIC X(40)  VALUE "tracker.net".
011300     03  FILLER  PIC X(40)  VALUE "analytics.io".
011400     03  FILLER  PIC X(40)  VALUE "ads.example.com".
011500 01  WS-DOMAIN-CYCLE-TBL REDEFINES WS-DOMAIN-CYCLE.
011600     03  WS-DOMAIN-CYCLE-TEXT  PIC X(40)  OCCURS 5.
011700*
011800*     NAME CYCLE - i MOD 10, 1-INDEXED.  DIGITS OF I ARE APPENDED
011900*     WHEN I > 10 PER THE EXTRACTOR'S OWN RULE.
012000*
012100 01  WS-NAME-CYCLE.
012200     03  FILLER  PIC X(20)  VALUE "_ga".
012300     03  FILLER  PIC X(20)  VALUE "_gid".
012400     03  FILLER  PIC X(20)  VALUE "visitor_id".
012500     03  FILLER  PIC X(20)  VALUE "session".
012600     03  FILLER  PIC X(20)  VALUE "_fbp".
012700     03  FILLER  PIC X(20)  VALUE "uid".
012800     03  FILLER  PIC X(20)  VALUE "id".
012900     03  FILLER  PIC X(20)  VALUE "sid".
013000     03  FILLER  PIC X(20)  VALUE "tracking".
013100     03  FILLER  PIC X(20)  VALUE "preferences".
013200 01  WS-NAME-CYCLE-TBL REDEFINES WS-NAME-CYCLE.
013300     03  WS-NAME-CYCLE-TEXT    PIC X(20)  OCCURS 10.
013400*
013500 LINKAGE SECTION.
013600*
013700 01  LK-DATE-YMD             PIC 9(08).
013800 01  LK-EPOCH-SECONDS        PIC 9(10) COMP.
013900*
014000 PROCEDURE DIVISION.
014100*================================
014200*
014300 AA000-MAIN.
014400*
014500     MOVE     CURRENT-DATE TO WS-TODAY-DATE9.
014600     MOVE     WS-TODAY-DATE9 TO LK-DATE-YMD.
014700     CALL     "CKEPOCH" USING LK-DATE-YMD LK-EPOCH-SECONDS.
014800     MOVE     LK-EPOCH-SECONDS TO WS-NOW-EPOCH.
014900*
015000     OPEN     OUTPUT SAMPLE-FILE.
015100*
015200     PERFORM  AA010-WRITE-SEEDS     THRU AA010-EXIT.
015300     PERFORM  AA020-GENERATE-ONE    THRU AA020-EXIT
015400              VARYING WS-I FROM ZERO BY 1 UNTIL WS-I > 29.
015500*
015600     CLOSE    SAMPLE-FILE.
015700     GOBACK.
015800*
015900 AA000-EXIT.  EXIT.
016000*
016100 AA010-WRITE-SEEDS.
016200*
016300*    SEED 1 - "_GA" AT EXAMPLE.COM, EXPIRES +365 DAYS, SECURE,
016400*    NOT HTTPONLY, PERSISTENT.
016500*
016600     MOVE     SPACES         TO CK-SAMPLE-RECORD.
016700     MOVE     "example.com"  TO SM-DOMAIN.
016800     MOVE     "_ga"          TO SM-NAME.
016900     MOVE     "value-seed-1" TO SM-VALUE.
017000     MOVE     "/"            TO SM-PATH.
017100     COMPUTE  SM-EXPIRES = WS-NOW-EPOCH + (365 * 86400).
017200     MOVE     "Y"            TO SM-SECURE.
017300     MOVE     "N"            TO SM-HTTPONLY.
017400     MOVE     "N"            TO SM-SESSION.
017500     MOVE     9              TO SM-SAMESITE.
017600     WRITE    CK-SAMPLE-RECORD.
017700*
017800*    SEED 2 - "_FBP" AT ADVERTISING.COM, EXPIRES +90 DAYS,
017900*    SECURE, NOT HTTPONLY, PERSISTENT.
018000*
018100     MOVE     SPACES          TO CK-SAMPLE-RECORD.
018200     MOVE     "advertising.com" TO SM-DOMAIN.
018300     MOVE     "_fbp"          TO SM-NAME.
018400     MOVE     "value-seed-2"  TO SM-VALUE.
018500     MOVE     "/"             TO SM-PATH.
018600     COMPUTE  SM-EXPIRES = WS-NOW-EPOCH + (90 * 86400).
018700     MOVE     "Y"             TO SM-SECURE.
018800     MOVE     "N"             TO SM-HTTPONLY.
018900     MOVE     "N"             TO SM-SESSION.
019000     MOVE     9               TO SM-SAMESITE.
019100     WRITE    CK-SAMPLE-RECORD.
019200*
019300 AA010-EXIT.  EXIT.
019400*
019500 AA020-GENERATE-ONE.
019600*
019700     DIVIDE   WS-I BY 5   GIVING WS-QUOT REMAINDER WS-MOD5-RAW.
019800     MOVE     WS-MOD5-RAW TO WS-DOM-IX.
019900     ADD      1 TO WS-DOM-IX.
020000*
020100     DIVIDE   WS-I BY 10  GIVING WS-QUOT REMAINDER WS-NAME-IX.
020200     ADD      1 TO WS-NAME-IX.
020300*
020400     MOVE     SPACES TO CK-SAMPLE-RECORD.
020500     MOVE     WS-DOMAIN-CYCLE-TEXT (WS-DOM-IX) TO SM-DOMAIN.
020600     MOVE     WS-NAME-CYCLE-TEXT (WS-NAME-IX)  TO WS-NAME-BASE.
020700*
020800     MOVE     WS-I   TO WS-I-EDIT.
020900     IF       WS-I-EDIT (1:1) = SPACE
021000              MOVE WS-I-EDIT (2:1) TO WS-I-TRIMMED (1:1)
021100              MOVE SPACE           TO WS-I-TRIMMED (2:1)
021200     ELSE
021300              MOVE WS-I-EDIT TO WS-I-TRIMMED
021400     END-IF.
021500*
021600     IF       WS-I > 10
021700              STRING WS-NAME-BASE DELIMITED BY SPACE
021800                     WS-I-TRIMMED DELIMITED BY SPACE
021900                     INTO SM-NAME
022000     ELSE
022100              MOVE WS-NAME-BASE TO SM-NAME
022200     END-IF.
022300*
022400     STRING   "value" DELIMITED BY SIZE
022500              WS-I-TRIMMED DELIMITED BY SPACE
022600              INTO SM-VALUE.
022700*
022800     MOVE     "/" TO SM-PATH.
022900*
023000     DIVIDE   WS-I BY 365 GIVING WS-QUOT REMAINDER WS-MOD365.
023100     COMPUTE  WS-OFFSET-DAYS = WS-MOD365 + 1.
023200     COMPUTE  SM-EXPIRES = WS-NOW-EPOCH + (WS-OFFSET-DAYS * 86400).
023300*
023400     DIVIDE   WS-I BY 2 GIVING WS-QUOT REMAINDER WS-MOD2.
023500     IF       WS-MOD2 = ZERO
023600              MOVE "Y" TO SM-SECURE
023700     ELSE
023800              MOVE "N" TO SM-SECURE
023900     END-IF.
024000*
024100     DIVIDE   WS-I BY 3 GIVING WS-QUOT REMAINDER WS-MOD3.
024200     IF       WS-MOD3 = ZERO
024300              MOVE "Y" TO SM-HTTPONLY
024400     ELSE
024500              MOVE "N" TO SM-HTTPONLY
024600     END-IF.
024700*
024800     IF       WS-MOD5-RAW = ZERO
024900              MOVE "Y" TO SM-SESSION
025000     ELSE
025100              MOVE "N" TO SM-SESSION
025200     END-IF.
025300*
025400     MOVE     9 TO SM-SAMESITE.
025500     WRITE    CK-SAMPLE-RECORD.
025600*
025700 AA020-EXIT.  EXIT.
025800*
