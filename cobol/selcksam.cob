000100*****************************************************
000200*                                                    *
000300*   SELECT CLAUSE FOR GENERATED SAMPLE COOKIE FILE    *
000400*       OUTPUT OF CKGENSMP, SAME SHAPE AS COOKIE-FILE *
000500*****************************************************
000600*
000700* 04/01/26 VBC - CREATED.
000800*
000900    SELECT SAMPLE-FILE ASSIGN TO "SAMPLE-FILE"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS CK-SAMPLE-STATUS.
001200*
