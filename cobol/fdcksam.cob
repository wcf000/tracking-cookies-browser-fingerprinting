000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR GENERATED SAMPLE  *
000400*     COOKIE FILE - SAME SHAPE AS THE      *
000500*     COOKIE-FILE RECORD, WRITTEN BY       *
000600*     CKGENSMP WHEN NO REAL EXTRACT EXISTS *
000700*******************************************
000800*  FILE SIZE 154 BYTES.
000900*
001000* 04/01/26 VBC - CREATED.
001100*
001200 FD  SAMPLE-FILE.
001300*
001400 01  CK-SAMPLE-RECORD.
001500     03  SM-DOMAIN             PIC X(40).
001600     03  SM-NAME               PIC X(30).
001700     03  SM-VALUE              PIC X(60).
001800     03  SM-PATH               PIC X(10).
001900     03  SM-EXPIRES            PIC 9(10).
002000     03  SM-SECURE             PIC X(01).
002100     03  SM-HTTPONLY           PIC X(01).
002200     03  SM-SESSION            PIC X(01).
002300     03  SM-SAMESITE           PIC 9(01).
002400*
