000100****************************************************************
000200*                                                               *
000300*                 COOKIE ANALYSIS - START OF RUN                *
000400*          DECIDES REAL EXTRACT V. GENERATED SAMPLE DATA        *
000500*               THEN CHAINS TO THE ANALYSIS PROGRAM             *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION DIVISION.
001000*================================
001100*
001200 PROGRAM-ID.         CK000.
001300*
001400 AUTHOR.             V B COEN.
001500*
001600 INSTALLATION.       APPLEWOOD COMPUTERS.
001700*
001800 DATE-WRITTEN.       03/11/1986.
001900*
002000 DATE-COMPILED.
002100*
002200 SECURITY.           COPYRIGHT (C) 1986-2026 AND LATER,
002300                     VINCENT BRYAN COEN.
002400                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002500                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.        START OF RUN FOR THE COOKIE / FINGERPRINT
002800*                    TRACKING ANALYSIS BATCH.  ORIGINALLY THE
002900*                    OVERNIGHT TERMINAL-LOG REGISTER START-UP,
003000*                    REPURPOSED FOR WEB COOKIE ANALYSIS - SEE
003100*                    CHANGES BELOW.
003200*
003300*    CALLED MODULES. CKGENSMP.
003400*                    CKANRGST.
003500*
003600*    FILES USED.     COOKIE-FILE - TESTED FOR EXISTENCE ONLY.
003700*
003800* CHANGES.
003900* 03/11/86 VBC -      CREATED.  TERMINAL-LOG REGISTER START-UP,
004000*                     CHECKS FOR PRESENCE OF THE OVERNIGHT DUMP
004100*                     AND CHAINS INTO THE REGISTER PRINT RUN.
004200* 19/04/89 VBC -  .01 ADDED RETRY ON SHARED DRIVE TIMEOUT.
004300* 11/09/91 VBC -  .02 SUPPORT FOR SECOND SHIFT TERMINAL LOG.
004400* 22/06/94 VBC -  .03 TIDY UP OF FILE STATUS MESSAGES.
004500* 14/12/98 VBC -  Y2K CCYY DATE WINDOWING REVIEWED - CENTURY
004600*                     FIELDS ALREADY EXPLICIT IN THIS MODULE,
004700*                     NO CHANGE REQUIRED.  LOGGED PER Y2K AUDIT.
004800* 08/03/02 VBC -  .04 DROPPED TERMINAL-LOG PROCESSING, TABLE NO
004900*                     LONGER MAINTAINED BY OPERATIONS.
005000* 17/05/07 VBC -  .05 REMOVED OBSOLETE SHARED-DRIVE RETRY LOGIC.
005100* 16/04/24 VBC        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005200*                     PREVIOUS NOTICES.
005300* 21/12/25 VBC - 2.00 RE-TASKED AS START-OF-RUN FOR THE NEW
005400*                     COOKIE / FINGERPRINT TRACKING ANALYSIS JOB,
005500*                     REQUEST CK-REQ-0001.  OLD TERMINAL-LOG
005600*                     LOGIC REMOVED, AA010 REWRITTEN TO DECIDE
005700*                     SAMPLE V. REAL EXTRACT AND CHAIN TO
005800*                     CKANRGST.
005900* 04/01/26 VBC -  .01 CKGENSMP NOW CALLED DIRECTLY INSTEAD OF
006000*                     VIA THE OLD SOJ MENU CHAIN.
006100*
006200*************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006600* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006700* 1976-2026 AND LATER.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
006800* LICENSE, SEE THE FILE COPYING FOR DETAILS.  NO WARRANTY OF
006900* ANY KIND IS EXPRESSED OR IMPLIED.
007000*************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300*================================
007400*
007500 CONFIGURATION SECTION.
007600*
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS CK-NUMERIC-CLASS IS "0" THRU "9"
008000     UPSI-0 ON STATUS IS CK-FORCE-SAMPLE
008100            OFF STATUS IS CK-USE-REAL-EXTRACT.
008200*
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     COPY "SELCKCOK.COB".
008600*
008700 DATA DIVISION.
008800*================================
008900*
009000 FILE SECTION.
009100*
009200 COPY "FDCKCOK.COB".
009300*
009400 WORKING-STORAGE SECTION.
009500*-----------------------
009600 77  PROG-NAME               PIC X(17) VALUE "CK000 (2.00.01)".
009700*
009800 01  WS-DATA.
009900     03  CK-COOKIE-STATUS    PIC XX.
010000     03  WS-TERM-CODE        PIC 99    COMP  VALUE ZERO.
010100     03  WS-COPY-CMD         PIC X(60) VALUE SPACES.
010200*
010300 01  WS-TODAY-YMD            PIC 9(8)  COMP.
010400 01  WS-TODAY-DATE.
010500     03  WS-TODAY-YEAR       PIC 9(4).
010600     03  WS-TODAY-MONTH      PIC 99.
010700     03  WS-TODAY-DAYS       PIC 99.
010800 01  WS-TODAY-DATE9 REDEFINES WS-TODAY-DATE
010900                             PIC 9(8).
011000*
011100 01  WS-DATE-FORMATS.
011150     03  WS-CONV-DATE.
011160         05  WS-CONV-YEAR    PIC 9(4).
011170         05  FILLER          PIC X     VALUE "-".
011180         05  WS-CONV-MONTH   PIC 99.
011190         05  FILLER          PIC X     VALUE "-".
011195         05  WS-CONV-DAYS    PIC 99.
011300     03  WS-DATE             PIC X(10) VALUE "99/99/9999".
011400     03  WS-UK REDEFINES WS-DATE.
011500         05  WS-DAYS         PIC 99.
011600         05  FILLER          PIC X.
011700         05  WS-MONTH        PIC 99.
011800         05  FILLER          PIC X.
011900         05  WS-YEAR         PIC 9(4).
012000     03  WS-USA REDEFINES WS-DATE.
012100         05  WS-USA-MONTH    PIC 99.
012200         05  FILLER          PIC X.
012300         05  WS-USA-DAYS     PIC 99.
012400         05  FILLER          PIC X.
012500         05  FILLER          PIC 9(4).
012600*
012700 01  ERROR-MESSAGES.
012800     03  CK001   PIC X(48) VALUE
012900             "CK001 COOKIE-FILE NOT FOUND - BUILDING SAMPLE SET".
013000     03  CK002   PIC X(48) VALUE
013100             "CK002 UNABLE TO BUILD SAMPLE COOKIE SET - ABORT".
013200*
013300 LINKAGE SECTION.
013400*
013500 01  TO-DAY                  PIC X(10).
013600*
013700 PROCEDURE DIVISION USING TO-DAY.
013800*================================
013900*
014000 AA000-MAIN.
014100*
014200     MOVE     CURRENT-DATE TO WS-TODAY-DATE9.
014300     MOVE     WS-TODAY-DATE9 TO WS-TODAY-DATE.
014400     MOVE     WS-YEAR  TO WS-CONV-YEAR.
014500     MOVE     WS-MONTH TO WS-CONV-MONTH.
014600     MOVE     WS-DAYS  TO WS-CONV-DAYS.
014700     MOVE     WS-CONV-DATE TO TO-DAY.
014800*
014900     PERFORM  AA010-CHECK-EXTRACT THRU AA010-EXIT.
015000     PERFORM  AA050-RUN-ANALYSIS  THRU AA050-EXIT.
015100*
016000     GOBACK.
016100*
016200 AA000-EXIT.  EXIT.
016300*
016400 AA010-CHECK-EXTRACT.
016500*
016600*    IF UPSI-0 IS SET ON, OPERATIONS HAS ASKED FOR THE SAMPLE
016700*    SET REGARDLESS OF WHAT IS ON THE EXTRACT DRIVE - USED FOR
016800*    DEMOS AND FOR TESTING NEW CLASSIFIER RULES.
016900*
017000     IF       CK-FORCE-SAMPLE
017100              GO TO AA020-BUILD-SAMPLE.
017200*
017300     OPEN     INPUT COOKIE-FILE.
017400     IF       CK-COOKIE-STATUS = "00"
017450              CLOSE COOKIE-FILE
017500              GO TO AA010-EXIT.
017600*
017700     IF       CK-COOKIE-STATUS NOT = "35"
017800              DISPLAY  CK002 UPON CONSOLE
017900              MOVE     1 TO WS-TERM-CODE
018000              GOBACK.
018100*
018200 AA020-BUILD-SAMPLE.
018300*
018400     DISPLAY  CK001 UPON CONSOLE.
018500     CALL     "CKGENSMP".
018600*
018700*    COPY THE GENERATED SAMPLE OVER THE EXPECTED EXTRACT NAME SO
018800*    CKANRGST CAN ALWAYS OPEN "COOKIE-FILE" WITHOUT CARING WHERE
018900*    THE DATA CAME FROM - SAME IDIOM USED BY THE REGISTER PRINT
019000*    PROGRAMS TO HAND OFF TO THE SPOOLER.
019100*
019200     MOVE     "cp SAMPLE-FILE COOKIE-FILE" TO WS-COPY-CMD.
019300     CALL     "SYSTEM" USING WS-COPY-CMD.
019400*
019500 AA010-EXIT.  EXIT.
019600*
019700 AA050-RUN-ANALYSIS.
019800*
019900     CALL     "CKANRGST" USING TO-DAY.
020000*
020100 AA050-EXIT.  EXIT.
020200*
