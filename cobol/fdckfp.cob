000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR FINGERPRINT FILE  *
000400*     ONE RECORD PER ATTEMPT LOGGED        *
000500*******************************************
000600*  FILE SIZE 89 BYTES.
000700*
000800* 04/01/26 VBC - CREATED.
000900*
001000 FD  FP-FILE.
001100*
001200 01  CK-FP-RECORD.
001300     03  FP-TECHNIQUE          PIC X(30).
001400*                                  E.G. CANVAS, WEBGL, AUDIO - BLANK = UNKNOWN.
001500     03  FP-DOMAIN             PIC X(40).
001600*                                  DOMAIN MAKING THE ATTEMPT - BLANK = UNKNOWN.
001700     03  FP-TIMESTAMP          PIC X(19).
001800*                                  ISO YYYY-MM-DDTHH:MM:SS, OPTIONAL.
001900*
