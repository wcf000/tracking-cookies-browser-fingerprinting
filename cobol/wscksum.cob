000100*******************************************
000200*                                          *
000300*  WORKING STORAGE - SUMMARY TOTALS AND    *
000400*     ALL THE RUN-LEVEL COUNTERS ACCUMULATED *
000500*     BY PASS 2 OF CKANRGST FOR THE REPORT  *
000600*******************************************
000700*
000800* 04/01/26 VBC - CREATED.
000900* 09/01/26 VBC - ADDED PCT GROUP, REPORT NEEDED
001000*                THIRD/FIRST PARTY PCTS TOO.
001100* 12/01/26 VBC - TRACKER-TYPE GROUP RENAMED CT- TO
001200*                AVOID CLASH WITH EXPIRATION BUCKET CT.
001250* 13/01/26 VBC - ADDED VALUE ZERO TO EVERY ACCUMULATOR - RELYING
001260*                ON THE RUNTIME TO CLEAR WORKING-STORAGE GAVE A
001270*                GARBLED FIRST REPORT ON ONE COMPILER ON SITE.
001300*
001400 01  CK-SUMMARY-TOTALS.
001500     03  SM-TOTAL              PIC 9(07)      COMP  VALUE ZERO.
001600     03  SM-TRACKING           PIC 9(07)      COMP  VALUE ZERO.
001700     03  SM-NON-TRACKING       PIC 9(07)      COMP  VALUE ZERO.
001800     03  SM-TRACKING-PCT       PIC 9(03)V9          VALUE ZERO.
001900     03  SM-THIRD-PARTY        PIC 9(07)      COMP  VALUE ZERO.
002000     03  SM-FIRST-PARTY        PIC 9(07)      COMP  VALUE ZERO.
002100     03  SM-UNIQUE-DOMAINS     PIC 9(05)      COMP  VALUE ZERO.
002200     03  FILLER                PIC X(08).
002300*
002400*     EXTRA REPORT-ONLY PERCENTAGES - NOT PART OF THE INTERFACE
002500*     RECORD ABOVE, KEPT HERE SINCE THEY ARE COMPUTED FROM IT.
002600*
002700 01  CK-REPORT-PCTS.
002800     03  RP-NON-TRACKING-PCT   PIC 9(03)V9          VALUE ZERO.
002900     03  RP-THIRD-PARTY-PCT    PIC 9(03)V9          VALUE ZERO.
003000     03  RP-FIRST-PARTY-PCT    PIC 9(03)V9          VALUE ZERO.
003100*
003200*     CATEGORY DISTRIBUTION COUNTERS - ONE PER CL-CATEGORY LABEL.
003300*
003400 01  CK-CATEGORY-COUNTS.
003500     03  CC-ANALYTICS          PIC 9(07)      COMP  VALUE ZERO.
003600     03  CC-ADVERTISING        PIC 9(07)      COMP  VALUE ZERO.
003700     03  CC-SESSION-AUTH       PIC 9(07)      COMP  VALUE ZERO.
003800     03  CC-SOCIAL-MEDIA       PIC 9(07)      COMP  VALUE ZERO.
003900     03  CC-PREFERENCES        PIC 9(07)      COMP  VALUE ZERO.
004000     03  CC-PERFORMANCE        PIC 9(07)      COMP  VALUE ZERO.
004100     03  CC-TRACKING-NETWORK   PIC 9(07)      COMP  VALUE ZERO.
004200     03  CC-OTHER-TRACKER      PIC 9(07)      COMP  VALUE ZERO.
004300*
004400*     EXPIRATION BUCKET COUNTERS - TRACKING COOKIES ONLY.
004500*
004600 01  CK-EXPIRY-BUCKETS.
004700     03  EB-SESSION            PIC 9(07)      COMP  VALUE ZERO.
004800     03  EB-SHORT-TERM         PIC 9(07)      COMP  VALUE ZERO.
004900     03  EB-MEDIUM-TERM        PIC 9(07)      COMP  VALUE ZERO.
005000     03  EB-LONG-TERM          PIC 9(07)      COMP  VALUE ZERO.
005100     03  EB-PERSISTENT         PIC 9(07)      COMP  VALUE ZERO.
005200*
005300*     TRACKER-TYPE FEATURE COUNTERS - TRACKING COOKIES ONLY,
005400*     A COOKIE MAY INCREMENT MORE THAN ONE.
005500*
005600 01  CK-TRACKER-TYPE-COUNTS.
005700     03  CT-KNOWN-TRACKERS     PIC 9(07)      COMP  VALUE ZERO.
005800     03  CT-FINGERPRINTING     PIC 9(07)      COMP  VALUE ZERO.
005900     03  CT-LONG-TERM          PIC 9(07)      COMP  VALUE ZERO.
006000     03  CT-SUSPICIOUS-NAME    PIC 9(07)      COMP  VALUE ZERO.
006100*
006200*     LARGEST COOKIE AND LONGEST-EXPIRING COOKIE HOLDERS.
006300*
006400 01  CK-LARGEST-COOKIE.
006500     03  LC-NAME               PIC X(30)      VALUE SPACES.
006600     03  LC-DOMAIN             PIC X(40)       VALUE SPACES.
006700     03  LC-SIZE               PIC 9(04)      COMP  VALUE ZERO.
006800*
006900 01  CK-LONGEST-EXPIRY.
007000     03  LX-NAME               PIC X(30)      VALUE SPACES.
007100     03  LX-DOMAIN             PIC X(40)       VALUE SPACES.
007200     03  LX-DAYS               PIC S9(07)     COMP  VALUE ZERO.
007300*
007400*     FINGERPRINTING RUN TOTAL.
007500*
007600 01  CK-FP-TOTALS.
007700     03  FP-TOTAL-ATTEMPTS     PIC 9(07)      COMP  VALUE ZERO.
007800*
