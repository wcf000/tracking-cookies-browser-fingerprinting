000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR COOKIE INPUT FILE *
000400*     ONE RECORD PER BROWSER COOKIE        *
000500*******************************************
000600*  FILE SIZE 154 BYTES - FIXED COLUMNS, NO SPARE BYTES -
000700*     WIDTHS ARE THE EXTRACT INTERFACE, DO NOT RESIZE.
000800*
000900* 04/01/26 VBC - CREATED.
001000*
001100 FD  COOKIE-FILE.
001200*
001300 01  CK-COOKIE-RECORD.
001400     03  CK-DOMAIN             PIC X(40).
001500*                                  HOST/DOMAIN THE COOKIE BELONGS TO -
001600*                                  LEADING "." STRIPPED BEFORE ANALYSIS.
001700     03  CK-NAME               PIC X(30).
001800     03  CK-VALUE              PIC X(60).
001900     03  CK-PATH               PIC X(10).
002000     03  CK-EXPIRES            PIC 9(10).
002100*                                  UNIX EPOCH SECONDS, 0 = SESSION COOKIE.
002200     03  CK-SECURE             PIC X(01).
002300*                                  Y OR N.
002400     03  CK-HTTPONLY           PIC X(01).
002500*                                  Y OR N.
002600     03  CK-SESSION            PIC X(01).
002700*                                  Y = SESSION (NON-PERSISTENT) COOKIE.
002800     03  CK-SAMESITE           PIC 9(01).
002900*                                  0=NONE, 1=LAX, 2=STRICT, 9=UNKNOWN.
003000*
