000100*****************************************************************
000110*                                                               *
000120*            COOKIE / FINGERPRINT TRACKING ANALYSIS             *
000130*         CLASSIFIES, CATEGORIZES AND REPORTS ON A RUN          *
000140*         OF THE COOKIE AND FINGERPRINT EXTRACT FILES           *
000150*                                                               *
000160*****************************************************************
000170*
000180 IDENTIFICATION DIVISION.
000190*================================
000200*
000210 PROGRAM-ID.         CKANRGST.
000220*
000230 AUTHOR.             V B COEN.
000240*
000250 INSTALLATION.       APPLEWOOD COMPUTERS.
000260*
000270 DATE-WRITTEN.       17/09/1987.
000280*
000290 DATE-COMPILED.
000300*
000310 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
000320                     VINCENT BRYAN COEN.
000330                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000340                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000350*
000360*    REMARKS.        ORIGINALLY THE OVERNIGHT TERMINAL-LOG
000370*                    REGISTER PRINT PROGRAM (PYRGSTR).  GUTTED
000380*                    AND RE-TASKED AS THE MAIN COOKIE / FINGER-
000390*                    PRINT TRACKING ANALYSIS RUN - SEE CHANGES.
000400*
000410*    CALLS.          CKEPOCH - DATE TO EPOCH SECONDS.
000420*
000430*    FILES USED.     COOKIE-FILE  - INPUT, READ THREE TIMES
000440*                                   (DOMAIN TABLE PASS, CLASSIFY
000450*                                   PASS, DETAIL-LINE PASS).
000460*                    FP-FILE      - INPUT, OPTIONAL, TESTED FOR
000470*                                   PRESENCE, READ ONCE.
000480*                    REPORT-FILE  - OUTPUT, THE ANALYSIS REPORT.
000490*
000500* CHANGES.
000510* 17/09/87 VBC -      CREATED.  OVERNIGHT TERMINAL-LOG REGISTER
000520*                     PRINT - THREE PASSES OF THE LOG TAPE IMAGE
000530*                     FILE (COUNT, EXTEND, PRINT) TO KEEP WITHIN
000540*                     THE CORE ALLOCATION OF THE DAY.
000550* 02/04/90 VBC -  .01 ADDED SHIFT-TOTALS BREAK, OPERATIONS
000560*                     WANTED A PER-SHIFT LINE COUNT.
000570* 19/11/93 VBC -  .02 WIDENED THE TERMINAL-ID COLUMN, FOUR
000580*                     CHARACTER IDS NO LONGER ENOUGH.
000590* 14/12/98 VBC -  Y2K CCYY DATE WINDOWING REVIEWED - ALL DATE
000600*                     FIELDS IN THIS MODULE ALREADY FULL 4-DIGIT,
000610*                     NO CHANGE REQUIRED.  LOGGED PER Y2K AUDIT.
000620* 23/07/05 VBC -  .03 DROPPED THE SHIFT-TOTALS BREAK, OPERATIONS
000630*                     NO LONGER RUN A SECOND SHIFT.
000640* 16/04/24 VBC        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000650*                     PREVIOUS NOTICES.
000660* 22/12/25 VBC - 3.00 RE-TASKED AS THE COOKIE / FINGERPRINT
000670*                     TRACKING ANALYSIS RUN, REQUEST CK-REQ-0001.
000680*                     OLD TERMINAL-LOG LAYOUT AND PRINT LOGIC
000690*                     REMOVED ENTIRELY.  THREE-PASS SHAPE KEPT -
000700*                     PASS 1 BUILDS THE DOMAIN TABLE, PASS 2
000710*                     CLASSIFIES AND ACCUMULATES, PASS 3 (INSIDE
000720*                     THE REPORT PARAGRAPHS) RE-WALKS THE FILE
000730*                     FOR THE DETAIL LINES SO THEY PRINT AFTER
000740*                     THE RANKED SECTIONS WITHOUT HOLDING EVERY
000750*                     COOKIE'S DETAIL LINE IN CORE AT ONCE.
000760* 28/12/25 VBC -  .01 ADDED THE THIRD-PARTY DECISION PROCEDURE
000770*                     (ZZ110) AND THE CATEGORIZER (ZZ120).
000780* 02/01/26 VBC -  .02 ADDED FINGERPRINT FILE PASS AND TOP-5
000790*                     RANKING - OPTIONAL FILE, TESTED LIKE
000800*                     CK000 TESTS FOR THE COOKIE EXTRACT.
000810* 09/01/26 VBC -  .03 CORRECTED RULE T4 - WAS ONLY COMPARING
000820*                     DOMAINS FOR EXACT EQUALITY, MISSED THE
000830*                     SUFFIX AND PRIMARY-DOMAIN CASES, FLAGGING
000840*                     FIRST-PARTY SUBDOMAINS AS THIRD-PARTY.
000850*
000860*************************************************************
000870* COPYRIGHT NOTICE - SEE CK000 FOR THE FULL TEXT.
000880*************************************************************
000890*
000900 ENVIRONMENT DIVISION.
000910*================================
000920*
000930 CONFIGURATION SECTION.
000940*
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM
000970     CLASS CK-NUMERIC-CLASS IS "0" THRU "9"
000980     CLASS CK-VALUE-CLASS   IS "A" THRU "Z", "a" THRU "z",
000990                                "0" THRU "9",
001000                                "%", "+", "/", "=", "-"
001010     UPSI-0 ON STATUS IS CK-FORCE-SAMPLE
001020            OFF STATUS IS CK-USE-REAL-EXTRACT.
001030*
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060     COPY "SELCKCOK.COB".
001070     COPY "SELCKFP.COB".
001080     COPY "SELCKPRT.COB".
001090*
001100 DATA DIVISION.
001110*================================
001120*
001130 FILE SECTION.
001140*
001150 COPY "FDCKCOK.COB".
001160 COPY "FDCKFP.COB".
001170 COPY "FDCKPRT.COB".
001180*
001190 WORKING-STORAGE SECTION.
001200*-----------------------
001210 77  PROG-NAME               PIC X(17) VALUE "CKANRGST(3.00.03)".
001220*
001230 01  WS-FILE-FLAGS.
001240     03  CK-COOKIE-STATUS    PIC XX.
001250     03  CK-FP-STATUS        PIC XX.
001260     03  CK-REPORT-STATUS    PIC XX.
001270     03  WS-EOF-COOKIE       PIC X(01) VALUE "N".
001280         88  WS-EOF-COOKIE-YES         VALUE "Y".
001290     03  WS-EOF-FP           PIC X(01) VALUE "N".
001300         88  WS-EOF-FP-YES             VALUE "Y".
001310     03  WS-FP-PRESENT       PIC X(01) VALUE "N".
001320         88  WS-FP-IS-PRESENT          VALUE "Y".
001330*
001340 01  WS-DATE-BRK.
001350     03  WS-DY-YEAR          PIC 9(04).
001360     03  WS-DY-MONTH         PIC 9(02).
001370     03  WS-DY-DAY           PIC 9(02).
001380 01  WS-DATE-YMD REDEFINES WS-DATE-BRK
001390                             PIC 9(08).
001400 01  WS-NOW-EPOCH            PIC 9(10)   COMP.
001410 01  WS-DIFF-SECONDS         PIC S9(11)  COMP.
001420*
001430*     GENERIC WORK-DOMAIN PAIR - USED TO COMPUTE THE "PRIMARY
001440*     DOMAIN" (LAST TWO DOT LABELS) OF WHATEVER DOMAIN TEXT THE
001450*     CALLER HAS MOVED IN, WHETHER THE CURRENT COOKIE'S OWN
001460*     DOMAIN OR A DOMAIN-TABLE ENTRY BEING TESTED UNDER RULE T4.
001470*
001480 01  WS-WORK-DOMAIN-AREA.
001490     03  WS-WORK-DOMAIN      PIC X(40).
001500     03  WS-WORK-DOM-LEN     PIC 9(02)   COMP.
001510     03  WS-WORK-DOTS        PIC 9(02)   COMP.
001520     03  WS-WORK-2ND-DOT     PIC 9(02)   COMP.
001530     03  WS-WORK-SCAN-POS    PIC 9(02)   COMP.
001540     03  WS-WORK-PRIMARY     PIC X(40).
001550     03  WS-WORK-PRIMARY-LEN PIC 9(02)   COMP.
001560*
001570 01  WS-COOKIE-WORK.
001580     03  WS-STRIPPED-DOMAIN  PIC X(40).
001590     03  WS-STRIPPED-LEN     PIC 9(02)   COMP.
001600     03  WS-DOT-COUNT        PIC 9(02)   COMP.
001610     03  WS-PRIMARY-DOMAIN   PIC X(40).
001620     03  WS-PRIMARY-LEN      PIC 9(02)   COMP.
001630     03  WS-DOMAIN-CANDIDATE PIC X(40).
001640     03  WS-UPPER-NAME       PIC X(30).
001650     03  WS-LOWER-NAME       PIC X(30).
001660     03  WS-LOWER-DOMAIN     PIC X(40).
001670     03  WS-NAME-LEN         PIC 9(02)   COMP.
001680     03  WS-VALUE-LEN        PIC 9(02)   COMP.
001690     03  WS-RANDOM-VALUE-FLAG PIC X(01).
001700     03  WS-T4-MATCHED       PIC X(01).
001710     03  WS-CAT-FLAG         PIC X(01).
001720     03  WS-RANK-DONE        PIC X(01).
001730     03  WS-FOUND-FLAG       PIC X(01).
001740         88  WS-FOUND-FLAG-YES         VALUE "Y".
001750     03  WS-DT-LEN           PIC 9(02)   COMP.
001760     03  WS-SUFFIX-START     PIC 9(02)   COMP.
001770*
001780*     GENERIC SUBSTRING-CONTAINS HELPER WORK AREA - ZZ900 BELOW.
001790*     THE NEEDLE (WS-SCAN-LIT) IS ALWAYS REFERENCE-MODIFIED TO
001800*     ITS SIGNIFICANT LENGTH BEFORE THE INSPECT, OTHERWISE A
001810*     SHORT LITERAL STORED IN A WIDE FIXED FIELD TALLIES AGAINST
001820*     ITS OWN TRAILING SPACES AND NEVER MATCHES A PACKED
001830*     HAYSTACK - CAUGHT DURING TESTING OF RULE R3, SEE ZZ900.
001840*
001850 01  WS-SCAN-WORK.
001860     03  WS-SCAN-TEXT        PIC X(40).
001870     03  WS-SCAN-TEXT-LEN    PIC 9(02)   COMP.
001880     03  WS-SCAN-LIT         PIC X(24).
001890     03  WS-SCAN-LIT-LEN     PIC 9(02)   COMP.
001900     03  WS-SCAN-COUNT       PIC 9(02)   COMP.
001910     03  WS-SCAN-FOUND       PIC X(01).
001920         88  WS-SCAN-IS-FOUND           VALUE "Y".
001930*
001940*     SUBSCRIPTS - REUSED ACROSS UNRELATED LOOPS, NEVER NESTED
001950*     AGAINST THEMSELVES.  WS-IX1 SMALL REFERENCE-TABLE SCANS,
001960*     WS-IX2 THE PASS-1 DOMAIN TABLE (OCCURS 2000), WS-IX3 THE
001970*     FINGERPRINT TECHNIQUE/DOMAIN TABLES.
001980*
001990 01  WS-SUBSCRIPTS.
002000     03  WS-IX1              PIC 9(02)   COMP.
002010     03  WS-IX2              PIC 9(05)   COMP.
002020     03  WS-IX3              PIC 9(04)   COMP.
002030     03  WS-RANK-IX          PIC 9(02)   COMP.
002040     03  WS-BEST-IX          PIC 9(04)   COMP.
002050     03  WS-BEST-COUNT       PIC 9(07)   COMP.
002060     03  WS-SORT-I           PIC 9(05)   COMP.
002070     03  WS-SORT-J           PIC 9(05)   COMP.
002080     03  WS-SWAP-DOMAIN      PIC X(40).
002090     03  WS-SWAP-COUNT       PIC 9(07)   COMP.
002100*
002110*     "PICKED" FLAGS FOR THE TOP-5 SELECTION PARAGRAPHS - SET
002120*     ONCE AN ENTRY HAS BEEN PLACED IN A RANK SLOT SO THE NEXT
002130*     RANK'S SCAN DOES NOT PICK IT AGAIN.  COUNTERS ARE
002140*     UNSIGNED SO THIS IS A FLAG TABLE RATHER THAN A -1 MARKER.
002150*
002160 01  WS-FP-TECH-PICKED.
002170     03  WS-FPT-PICKED       PIC X(01)   OCCURS 100.
002180 01  WS-FP-DOM-PICKED.
002190     03  WS-FPD-PICKED       PIC X(01)   OCCURS 1000.
002200*
002210 01  WS-FP-WORK.
002220     03  WS-FP-TECH-WORK     PIC X(30).
002230     03  WS-FP-DOM-WORK      PIC X(40).
002240*
002250*     PRINT-LINE BUILD AREA - EACH REPORT SECTION MOVES ITS
002260*     COLUMN VALUES IN THROUGH THE REDEFINITION BELOW, THEN
002270*     MOVES THE WHOLE GROUP TO CK-PRINT-LINE AND WRITES IT.
002280*     COLUMN WIDTHS MATCH THE DETAIL LINE (DOMAIN/NAME/EXPIRES
002290*     OR DAYS/SIZE) SINCE THAT IS THE WIDEST LINE THE REPORT
002300*     PRINTS; NARROWER LINES JUST LEAVE THE TRAILING COLUMNS
002310*     BLANK.
002320*
002330 01  WS-LINE-AREA.
002340     03  WS-LINE-TEXT        PIC X(132)  VALUE SPACES.
002350 01  WS-LINE-COLS REDEFINES WS-LINE-AREA.
002360     03  WS-COL-01           PIC X(40).
002370     03  WS-COL-02           PIC X(30).
002380     03  WS-COL-03           PIC X(25).
002390     03  WS-COL-04           PIC X(10).
002400     03  FILLER              PIC X(27).
002410*
002420*     EDITED NUMERIC WORK FIELDS FOR BUILDING REPORT LINES -
002430*     NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS PROGRAM,
002440*     PIC-EDITING AND STRING DO THE SAME JOB THE SHOP-STANDARD
002450*     WAY.
002460*
002470 01  WS-EDIT-FIELDS.
002480     03  WS-ED-7             PIC ZZZ,ZZ9.
002490     03  WS-ED-5             PIC ZZ,ZZ9.
002500     03  WS-ED-3             PIC ZZ9.
002510     03  WS-ED-SIZE          PIC ZZZ9.
002520     03  WS-ED-PCT           PIC ZZ9.9.
002530     03  WS-ED-DAYS          PIC -(6)9.
002540*
002550*     CLASSIFIED-COOKIE, SUMMARY TOTALS AND THE REFERENCE/RUN
002560*     TABLES FOR THE CLASSIFIER, THIRD-PARTY TEST, CATEGORIZER
002570*     AND THE DOMAIN / FINGERPRINT ANALYZERS.
002580*
002590 COPY "WSCKCLS.COB".
002600 COPY "WSCKSUM.COB".
002610 COPY "WSCKTAB.COB".
002620*
002630 LINKAGE SECTION.
002640*
002650 01  LK-TODAY-DATE            PIC X(10).
002660 01  LK-TODAY-BRK REDEFINES LK-TODAY-DATE.
002670     03  LK-TD-YEAR           PIC 9(04).
002680     03  FILLER               PIC X(01).
002690     03  LK-TD-MONTH          PIC 9(02).
002700     03  FILLER               PIC X(01).
002710     03  LK-TD-DAY            PIC 9(02).
002720*
002730 PROCEDURE DIVISION USING LK-TODAY-DATE.
002740*================================================================
002750*
002760 AA000-MAIN.
002770*
002780     PERFORM  ZZ010-INIT-TABLES THRU ZZ010-EXIT.
002790     MOVE     LK-TD-YEAR  TO WS-DY-YEAR.
002800     MOVE     LK-TD-MONTH TO WS-DY-MONTH.
002810     MOVE     LK-TD-DAY   TO WS-DY-DAY.
002820     CALL     "CKEPOCH" USING WS-DATE-YMD WS-NOW-EPOCH.
002830*
002840     OPEN     INPUT COOKIE-FILE.
002850     PERFORM  AA010-PASS1-BUILD-DOMAINS THRU AA010-EXIT.
002860     CLOSE    COOKIE-FILE.
002870     MOVE     CK-DOMAIN-COUNT TO SM-UNIQUE-DOMAINS.
002880*
002890     OPEN     INPUT COOKIE-FILE.
002900     PERFORM  AA020-PASS2-CLASSIFY THRU AA020-EXIT.
002910     CLOSE    COOKIE-FILE.
002920*
002930     PERFORM  AA030-CHECK-FP-FILE THRU AA030-EXIT.
002940*
002950     OPEN     OUTPUT REPORT-FILE.
002960     PERFORM  AA050-WRITE-REPORT THRU AA050-EXIT.
002970     CLOSE    REPORT-FILE.
002980*
002990     GOBACK.
003000*
003010 AA000-EXIT.  EXIT.
003020*
003030*****************************************************************
003040* PASS 1 - BUILD THE UNIQUE DOMAIN TABLE.
003050*****************************************************************
003060*
003070 AA010-PASS1-BUILD-DOMAINS.
003080*
003090     MOVE     "N" TO WS-EOF-COOKIE.
003100     READ     COOKIE-FILE
003110         AT END MOVE "Y" TO WS-EOF-COOKIE.
003120     PERFORM  AA011-PASS1-ONE-RECORD THRU AA011-EXIT
003130         UNTIL WS-EOF-COOKIE-YES.
003140*
003150 AA010-EXIT.  EXIT.
003160*
003170 AA011-PASS1-ONE-RECORD.
003180*
003190     PERFORM  ZZ050-STRIP-LEADING-DOT    THRU ZZ050-EXIT.
003200     PERFORM  ZZ051-COMPUTE-STRIPPED-LEN THRU ZZ051-EXIT.
003210     MOVE     WS-STRIPPED-DOMAIN TO WS-DOMAIN-CANDIDATE.
003220     PERFORM  ZZ055-ADD-DOMAIN-TO-TABLE  THRU ZZ055-EXIT.
003230*
003240     MOVE     WS-STRIPPED-DOMAIN TO WS-WORK-DOMAIN.
003250     PERFORM  ZZ065-COMPUTE-PRIMARY-DOMAIN THRU ZZ065-EXIT.
003260     IF       WS-WORK-PRIMARY-LEN = ZERO
003270              GO TO AA011-READ-NEXT.
003280     MOVE     WS-WORK-PRIMARY TO WS-DOMAIN-CANDIDATE.
003290     PERFORM  ZZ055-ADD-DOMAIN-TO-TABLE  THRU ZZ055-EXIT.
003300*
003310 AA011-READ-NEXT.
003320     READ     COOKIE-FILE
003330         AT END MOVE "Y" TO WS-EOF-COOKIE.
003340*
003350 AA011-EXIT.  EXIT.
003360*
003370*****************************************************************
003380* PASS 2 - CLASSIFY, CATEGORIZE AND ACCUMULATE.
003390*****************************************************************
003400*
003410 AA020-PASS2-CLASSIFY.
003420*
003430     MOVE     "N" TO WS-EOF-COOKIE.
003440     READ     COOKIE-FILE
003450         AT END MOVE "Y" TO WS-EOF-COOKIE.
003460     PERFORM  AA021-PASS2-ONE-RECORD THRU AA021-EXIT
003470         UNTIL WS-EOF-COOKIE-YES.
003480*
003490 AA020-EXIT.  EXIT.
003500*
003510 AA021-PASS2-ONE-RECORD.
003520*
003530     ADD      1 TO SM-TOTAL.
003540     PERFORM  ZZ100-CLASSIFY-COOKIE      THRU ZZ100-EXIT.
003550     PERFORM  ZZ120-CATEGORIZE-COOKIE    THRU ZZ120-EXIT.
003560     PERFORM  ZZ130-BUCKET-EXPIRATION    THRU ZZ130-EXIT.
003570     PERFORM  ZZ140-COUNT-TRACKER-TYPES  THRU ZZ140-EXIT.
003580     PERFORM  ZZ150-UPDATE-DOMAIN-RANK   THRU ZZ150-EXIT.
003590     PERFORM  ZZ160-TRACK-LARGEST        THRU ZZ160-EXIT.
003600     PERFORM  ZZ141-ACCUMULATE-SUMMARY   THRU ZZ141-EXIT.
003610     PERFORM  ZZ142-ACCUMULATE-CATEGORY  THRU ZZ142-EXIT.
003620*
003630     READ     COOKIE-FILE
003640         AT END MOVE "Y" TO WS-EOF-COOKIE.
003650*
003660 AA021-EXIT.  EXIT.
003670*
003680*****************************************************************
003690* OPTIONAL FINGERPRINT-ATTEMPT FILE - SAME PRESENCE TEST IDIOM
003700* CK000 USES FOR THE COOKIE EXTRACT.
003710*****************************************************************
003720*
003730 AA030-CHECK-FP-FILE.
003740*
003750     MOVE     "N" TO WS-FP-PRESENT.
003760     OPEN     INPUT FP-FILE.
003770     IF       CK-FP-STATUS NOT = "00"
003780              GO TO AA030-EXIT.
003790     MOVE     "Y" TO WS-FP-PRESENT.
003800     PERFORM  AA031-FINGERPRINT-PASS THRU AA031-EXIT.
003810     CLOSE    FP-FILE.
003820*
003830 AA030-EXIT.  EXIT.
003840*
003850 AA031-FINGERPRINT-PASS.
003860*
003870     MOVE     "N" TO WS-EOF-FP.
003880     READ     FP-FILE
003890         AT END MOVE "Y" TO WS-EOF-FP.
003900     PERFORM  AA032-FP-ONE-RECORD THRU AA032-EXIT
003910         UNTIL WS-EOF-FP-YES.
003920*
003930 AA031-EXIT.  EXIT.
003940*
003950 AA032-FP-ONE-RECORD.
003960*
003970     ADD      1 TO FP-TOTAL-ATTEMPTS.
003980     MOVE     FP-TECHNIQUE TO WS-FP-TECH-WORK.
003990     IF       WS-FP-TECH-WORK = SPACES
004000              MOVE CK-UNKNOWN-LIT TO WS-FP-TECH-WORK.
004010     MOVE     FP-DOMAIN TO WS-FP-DOM-WORK.
004020     IF       WS-FP-DOM-WORK = SPACES
004030              MOVE CK-UNKNOWN-LIT TO WS-FP-DOM-WORK.
004040     PERFORM  ZZ161-BUMP-TECH-TABLE THRU ZZ161-EXIT.
004050     PERFORM  ZZ162-BUMP-DOM-TABLE  THRU ZZ162-EXIT.
004060*
004070     READ     FP-FILE
004080         AT END MOVE "Y" TO WS-EOF-FP.
004090*
004100 AA032-EXIT.  EXIT.
004110*
004120*****************************************************************
004130* REPORT WRITING - SUMMARY, RANKED AND DETAIL SECTIONS.
004140*****************************************************************
004150*
004160 AA050-WRITE-REPORT.
004170*
004180     PERFORM  ZZ400-COMPUTE-PERCENTAGES    THRU ZZ400-EXIT.
004190     PERFORM  ZZ300-SORT-DOMAIN-TABLE       THRU ZZ300-EXIT.
004200     PERFORM  ZZ410-WRITE-HEADER            THRU ZZ410-EXIT.
004210     PERFORM  ZZ420-WRITE-SUMMARY           THRU ZZ420-EXIT.
004220     PERFORM  ZZ430-WRITE-LARGEST           THRU ZZ430-EXIT.
004230     PERFORM  ZZ431-WRITE-LONGEST           THRU ZZ431-EXIT.
004240     PERFORM  ZZ440-WRITE-EXPIRY-DIST       THRU ZZ440-EXIT.
004250     PERFORM  ZZ441-WRITE-TRACKER-TYPES     THRU ZZ441-EXIT.
004260     PERFORM  ZZ442-WRITE-CATEGORY-DIST     THRU ZZ442-EXIT.
004270     PERFORM  ZZ450-WRITE-TOP-DOMAINS       THRU ZZ450-EXIT.
004280     PERFORM  ZZ460-DETAIL-HEADER           THRU ZZ460-EXIT.
004290     PERFORM  AA040-WRITE-DETAIL-SECTION    THRU AA040-EXIT.
004300     PERFORM  ZZ480-WRITE-FINGERPRINT-SECTION THRU ZZ480-EXIT.
004310*
004320 AA050-EXIT.  EXIT.
004330*
004340*     PASS 3 - RE-WALK COOKIE-FILE TO PRINT THE TRACKING-COOKIE
004350*     DETAIL LINES AFTER THE RANKED SECTIONS, WITHOUT HOLDING
004360*     EVERY DETAIL LINE IN CORE FROM PASS 2 ONWARDS - SAME
004370*     CLOSE-AND-REOPEN IDIOM AS THE PASS 1 / PASS 2 TRANSITION.
004380*
004390 AA040-WRITE-DETAIL-SECTION.
004400*
004410     OPEN     INPUT COOKIE-FILE.
004420     MOVE     "N" TO WS-EOF-COOKIE.
004430     READ     COOKIE-FILE
004440         AT END MOVE "Y" TO WS-EOF-COOKIE.
004450     PERFORM  ZZ470-DETAIL-ONE-RECORD THRU ZZ470-EXIT
004460         UNTIL WS-EOF-COOKIE-YES.
004470     CLOSE    COOKIE-FILE.
004480*
004490 AA040-EXIT.  EXIT.
004500*
004510 ZZ470-DETAIL-ONE-RECORD.
004520*
004530     PERFORM  ZZ100-CLASSIFY-COOKIE THRU ZZ100-EXIT.
004540     IF       CL-IS-TRACKING = "Y"
004550              PERFORM ZZ471-WRITE-DETAIL-LINE THRU ZZ471-EXIT.
004560*
004570     READ     COOKIE-FILE
004580         AT END MOVE "Y" TO WS-EOF-COOKIE.
004590*
004600 ZZ470-EXIT.  EXIT.
004610*
004620 ZZ471-WRITE-DETAIL-LINE.
004630*
004640     MOVE     SPACES TO WS-LINE-AREA.
004650     MOVE     WS-STRIPPED-DOMAIN TO WS-COL-01.
004660     MOVE     CK-NAME TO WS-COL-02.
004670     IF       CK-SESSION = "Y" OR CK-EXPIRES = ZERO
004680              MOVE "SESSION" TO WS-COL-03
004690     ELSE
004700              MOVE CL-DAYS-TO-EXPIRY TO WS-ED-DAYS
004710              MOVE WS-ED-DAYS TO WS-COL-03.
004720     MOVE     CL-SIZE TO WS-ED-SIZE.
004730     MOVE     WS-ED-SIZE TO WS-COL-04.
004740     MOVE     WS-LINE-AREA TO CK-PRINT-LINE.
004750     WRITE    CK-PRINT-LINE.
004760*
004770 ZZ471-EXIT.  EXIT.
004780*
004790*****************************************************************
004800* ZZ010 - ONE-TIME TABLE PREPARATION, RUN ONCE AT START-UP.
004810* COMPUTES THE PREFIX/EXACT-NAME LENGTH TABLES SO ZZ101A AND
004820* ZZ112 DO NOT RE-TALLY THE SAME LITERAL'S LENGTH ON EVERY ONE
004830* OF THE THOUSANDS OF COOKIES A RUN MAY CLASSIFY.
004840*****************************************************************
004850*
004860 ZZ010-INIT-TABLES.
004870*
004880     PERFORM  ZZ011-PREFIX-LEN THRU ZZ011-EXIT
004890         VARYING WS-IX1 FROM 1 BY 1
004900         UNTIL WS-IX1 > CK-PREFIX-COUNT.
004910     PERFORM  ZZ012-TPNAME-LEN THRU ZZ012-EXIT
004920         VARYING WS-IX1 FROM 1 BY 1
004930         UNTIL WS-IX1 > CK-TP-NAME-COUNT.
004940*
004950 ZZ010-EXIT.  EXIT.
004960*
004970 ZZ011-PREFIX-LEN.
004980*
004990     MOVE     ZERO TO CK-PREFIX-LEN(WS-IX1).
005000     INSPECT  CK-PREFIX-TEXT(WS-IX1) TALLYING CK-PREFIX-LEN(WS-IX1)
005010              FOR CHARACTERS BEFORE INITIAL SPACE.
005020*
005030 ZZ011-EXIT.  EXIT.
005040*
005050 ZZ012-TPNAME-LEN.
005060*
005070     MOVE     ZERO TO CK-TP-NAME-LEN(WS-IX1).
005080     INSPECT  CK-TP-NAME-TEXT(WS-IX1)
005090              TALLYING CK-TP-NAME-LEN(WS-IX1)
005100              FOR CHARACTERS BEFORE INITIAL SPACE.
005110*
005120 ZZ012-EXIT.  EXIT.
005130*
005140*****************************************************************
005150* ZZ0NN - DOMAIN STRIPPING, LENGTH AND PRIMARY-DOMAIN HELPERS.
005160*****************************************************************
005170*
005180 ZZ050-STRIP-LEADING-DOT.
005190*
005200     MOVE     SPACES TO WS-STRIPPED-DOMAIN.
005210     MOVE     CK-DOMAIN TO WS-STRIPPED-DOMAIN.
005220     IF       WS-STRIPPED-DOMAIN(1:1) NOT = "."
005230              GO TO ZZ050-EXIT.
005240     MOVE     CK-DOMAIN(2:39) TO WS-STRIPPED-DOMAIN.
005250*
005260 ZZ050-EXIT.  EXIT.
005270*
005280 ZZ051-COMPUTE-STRIPPED-LEN.
005290*
005300     MOVE     ZERO TO WS-STRIPPED-LEN.
005310     INSPECT  WS-STRIPPED-DOMAIN TALLYING WS-STRIPPED-LEN
005320              FOR CHARACTERS BEFORE INITIAL SPACE.
005330*
005340 ZZ051-EXIT.  EXIT.
005350*
005360 ZZ055-ADD-DOMAIN-TO-TABLE.
005370*
005380*    LINEAR SEARCH FOR THE CANDIDATE DOMAIN ALREADY IN THE
005390*    TABLE - FINE AT THESE TABLE SIZES, SEARCH VERB WOULD
005400*    NEED THE TABLE KEPT SORTED AND WE ADD IN ARRIVAL ORDER.
005410*
005420     MOVE     "N" TO WS-FOUND-FLAG.
005430     PERFORM  ZZ056-COMPARE-DOMAIN THRU ZZ056-EXIT
005440         VARYING WS-IX2 FROM 1 BY 1
005450         UNTIL WS-IX2 > CK-DOMAIN-COUNT OR WS-FOUND-FLAG-YES.
005460     IF       WS-FOUND-FLAG-YES
005470              GO TO ZZ055-EXIT.
005480     ADD      1 TO CK-DOMAIN-COUNT.
005490     MOVE     WS-DOMAIN-CANDIDATE TO DT-DOMAIN(CK-DOMAIN-COUNT).
005500     MOVE     ZERO TO DT-TRACK-COUNT(CK-DOMAIN-COUNT).
005510*
005520 ZZ055-EXIT.  EXIT.
005530*
005540 ZZ056-COMPARE-DOMAIN.
005550*
005560     IF       DT-DOMAIN(WS-IX2) = WS-DOMAIN-CANDIDATE
005570              MOVE "Y" TO WS-FOUND-FLAG.
005580*
005590 ZZ056-EXIT.  EXIT.
005600*
005610*     PRIMARY-DOMAIN EXTRACTOR - GIVEN WS-WORK-DOMAIN (CALLER
005620*     MOVES IN WHATEVER DOMAIN TEXT IS TO BE TESTED), RETURNS
005630*     WS-WORK-PRIMARY / WS-WORK-PRIMARY-LEN = THE LAST TWO DOT
005640*     LABELS, OR SPACES/ZERO WHEN THE DOMAIN HAS TWO LABELS OR
005650*     FEWER.  SCANS BACKWARD FROM THE END LOOKING FOR THE
005660*     SECOND DOT, STOPPING AS SOON AS IT IS FOUND.
005670*
005680 ZZ065-COMPUTE-PRIMARY-DOMAIN.
005690*
005700     MOVE     ZERO TO WS-WORK-DOM-LEN.
005710     INSPECT  WS-WORK-DOMAIN TALLYING WS-WORK-DOM-LEN
005720              FOR CHARACTERS BEFORE INITIAL SPACE.
005730     MOVE     ZERO TO WS-WORK-DOTS.
005740     IF       WS-WORK-DOM-LEN = ZERO
005750              MOVE SPACES TO WS-WORK-PRIMARY
005760              MOVE ZERO TO WS-WORK-PRIMARY-LEN
005770              GO TO ZZ065-EXIT.
005780     INSPECT  WS-WORK-DOMAIN(1:WS-WORK-DOM-LEN)
005790              TALLYING WS-WORK-DOTS FOR ALL ".".
005800     IF       WS-WORK-DOTS < 2
005810              MOVE SPACES TO WS-WORK-PRIMARY
005820              MOVE ZERO TO WS-WORK-PRIMARY-LEN
005830              GO TO ZZ065-EXIT.
005840     MOVE     ZERO TO WS-WORK-2ND-DOT.
005850     PERFORM  ZZ066-SCAN-BACK-ONE THRU ZZ066-EXIT
005860         VARYING WS-WORK-SCAN-POS FROM WS-WORK-DOM-LEN BY -1
005870         UNTIL WS-WORK-SCAN-POS < 1 OR WS-WORK-2ND-DOT NOT = ZERO.
005880     IF       WS-WORK-2ND-DOT = ZERO
005890              MOVE SPACES TO WS-WORK-PRIMARY
005900              MOVE ZERO TO WS-WORK-PRIMARY-LEN
005910              GO TO ZZ065-EXIT.
005920     COMPUTE  WS-WORK-PRIMARY-LEN =
005930              WS-WORK-DOM-LEN - WS-WORK-2ND-DOT.
005940     MOVE     SPACES TO WS-WORK-PRIMARY.
005950     MOVE     WS-WORK-DOMAIN(WS-WORK-2ND-DOT + 1 :
005960              WS-WORK-PRIMARY-LEN) TO WS-WORK-PRIMARY.
005970*
005980 ZZ065-EXIT.  EXIT.
005990*
006000 ZZ066-SCAN-BACK-ONE.
006010*
006020     IF       WS-WORK-DOMAIN(WS-WORK-SCAN-POS:1) NOT = "."
006030              GO TO ZZ066-EXIT.
006040     ADD      1 TO WS-WORK-DOTS.
006050     IF       WS-WORK-DOTS = 2
006060              MOVE WS-WORK-SCAN-POS TO WS-WORK-2ND-DOT.
006070*
006080 ZZ066-EXIT.  EXIT.
006090*
006100*     NOTE - WS-WORK-DOTS IS RE-TALLIED HERE ON THE BACKWARD
006110*     SCAN (THE FORWARD INSPECT ABOVE ONLY ESTABLISHED THAT
006120*     THERE ARE AT LEAST TWO); THE DOT-COUNT RESET BEFORE THE
006130*     PERFORM VARYING MAKES THIS SAFE.
006140*
006150*****************************************************************
006160* ZZ900 - GENERIC "TEXT CONTAINS LITERAL" SUBSTRING TEST.
006170*****************************************************************
006180*
006190 ZZ900-SCAN-SUBSTRING.
006200*
006210     MOVE     ZERO TO WS-SCAN-LIT-LEN.
006220     INSPECT  WS-SCAN-LIT TALLYING WS-SCAN-LIT-LEN
006230              FOR CHARACTERS BEFORE INITIAL SPACE.
006240     MOVE     ZERO TO WS-SCAN-COUNT.
006250     MOVE     "N" TO WS-SCAN-FOUND.
006260     IF       WS-SCAN-LIT-LEN = ZERO
006270              GO TO ZZ900-EXIT.
006280     IF       WS-SCAN-LIT-LEN > WS-SCAN-TEXT-LEN
006290              GO TO ZZ900-EXIT.
006300     INSPECT  WS-SCAN-TEXT TALLYING WS-SCAN-COUNT
006310              FOR ALL WS-SCAN-LIT(1:WS-SCAN-LIT-LEN).
006320     IF       WS-SCAN-COUNT > ZERO
006330              MOVE "Y" TO WS-SCAN-FOUND.
006340*
006350 ZZ900-EXIT.  EXIT.
006360*
006370*****************************************************************
006380* ZZ100 - CLASSIFY ONE COOKIE (RULES R1-R7).
006390*****************************************************************
006400*
006410 ZZ100-CLASSIFY-COOKIE.
006420*
006430     MOVE     "N" TO CL-IS-TRACKING.
006440     MOVE     "N" TO CL-IS-THIRD-PARTY.
006450     MOVE     "N" TO CL-KNOWN-TRACKER.
006460     MOVE     "N" TO CL-SUSPICIOUS-NAME.
006470     MOVE     "N" TO CL-LONG-EXPIRATION.
006480     MOVE     "N" TO CL-FINGERPRINT.
006490     MOVE     "N" TO WS-RANDOM-VALUE-FLAG.
006500*
006510     PERFORM  ZZ050-STRIP-LEADING-DOT    THRU ZZ050-EXIT.
006520     PERFORM  ZZ051-COMPUTE-STRIPPED-LEN THRU ZZ051-EXIT.
006530     MOVE     WS-STRIPPED-DOMAIN TO WS-WORK-DOMAIN.
006540     PERFORM  ZZ065-COMPUTE-PRIMARY-DOMAIN THRU ZZ065-EXIT.
006550     MOVE     WS-WORK-DOTS        TO WS-DOT-COUNT.
006560     MOVE     WS-WORK-PRIMARY     TO WS-PRIMARY-DOMAIN.
006570     MOVE     WS-WORK-PRIMARY-LEN TO WS-PRIMARY-LEN.
006580     PERFORM  ZZ066-MAKE-CASE-VARIANTS THRU ZZ066X-EXIT.
006590     PERFORM  ZZ107-COMPUTE-SIZE-DAYS  THRU ZZ107-EXIT.
006600*
006610     PERFORM  ZZ101-TEST-KNOWN-PREFIX   THRU ZZ101-EXIT.
006620     PERFORM  ZZ102-TEST-SUSP-NAME      THRU ZZ102-EXIT.
006630     PERFORM  ZZ103-TEST-KNOWN-DOMAIN   THRU ZZ103-EXIT.
006640     PERFORM  ZZ110-THIRD-PARTY-TEST    THRU ZZ110-EXIT.
006650     PERFORM  ZZ104-TEST-LONG-EXPIRY    THRU ZZ104-EXIT.
006660     PERFORM  ZZ105-TEST-FINGERPRINT    THRU ZZ105-EXIT.
006670     PERFORM  ZZ106-TEST-RANDOM-VALUE   THRU ZZ106-EXIT.
006680*
006690     IF       CL-KNOWN-TRACKER     = "Y" MOVE "Y" TO CL-IS-TRACKING.
006700     IF       CL-SUSPICIOUS-NAME   = "Y" MOVE "Y" TO CL-IS-TRACKING.
006710     IF       CL-IS-THIRD-PARTY    = "Y" MOVE "Y" TO CL-IS-TRACKING.
006720     IF       CL-LONG-EXPIRATION   = "Y" MOVE "Y" TO CL-IS-TRACKING.
006730     IF       CL-FINGERPRINT       = "Y" MOVE "Y" TO CL-IS-TRACKING.
006740     IF       WS-RANDOM-VALUE-FLAG = "Y" MOVE "Y" TO CL-IS-TRACKING.
006750*
006760 ZZ100-EXIT.  EXIT.
006770*
006780*     RENUMBERED EXIT (ZZ066 ALREADY NAMES THE BACKWARD-SCAN
006790*     HELPER ABOVE) - KEPT AS ZZ066X TO AVOID A CLASH.
006800*
006810 ZZ066-MAKE-CASE-VARIANTS.
006820*
006830     MOVE     CK-NAME TO WS-UPPER-NAME.
006840     INSPECT  WS-UPPER-NAME CONVERTING
006850              "abcdefghijklmnopqrstuvwxyz" TO
006860              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006870     MOVE     CK-NAME TO WS-LOWER-NAME.
006880     INSPECT  WS-LOWER-NAME CONVERTING
006890              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006900              "abcdefghijklmnopqrstuvwxyz".
006910     MOVE     WS-STRIPPED-DOMAIN TO WS-LOWER-DOMAIN.
006920     INSPECT  WS-LOWER-DOMAIN CONVERTING
006930              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
006940              "abcdefghijklmnopqrstuvwxyz".
006950     MOVE     ZERO TO WS-NAME-LEN.
006960     INSPECT  WS-LOWER-NAME TALLYING WS-NAME-LEN
006970              FOR CHARACTERS BEFORE INITIAL SPACE.
006980*
006990 ZZ066X-EXIT.  EXIT.
007000*
007010 ZZ107-COMPUTE-SIZE-DAYS.
007020*
007030     MOVE     ZERO TO WS-VALUE-LEN.
007040     INSPECT  CK-VALUE TALLYING WS-VALUE-LEN
007050              FOR CHARACTERS BEFORE INITIAL SPACE.
007060     MOVE     WS-VALUE-LEN TO CL-SIZE.
007070     IF       CK-EXPIRES = ZERO
007080              MOVE ZERO TO CL-DAYS-TO-EXPIRY
007090              GO TO ZZ107-EXIT.
007100     COMPUTE  WS-DIFF-SECONDS = CK-EXPIRES - WS-NOW-EPOCH.
007110     COMPUTE  CL-DAYS-TO-EXPIRY = WS-DIFF-SECONDS / 86400.
007120*
007130 ZZ107-EXIT.  EXIT.
007140*
007150*****************************************************************
007160* RULE R1 - KNOWN PREFIX, FIRST MATCH WINS, CASE-INSENSITIVE.
007170*****************************************************************
007180*
007190 ZZ101-TEST-KNOWN-PREFIX.
007200*
007210     PERFORM  ZZ101A-CHECK-ONE-PREFIX THRU ZZ101A-EXIT
007220         VARYING WS-IX1 FROM 1 BY 1
007230         UNTIL WS-IX1 > CK-PREFIX-COUNT OR CL-KNOWN-TRACKER = "Y".
007240*
007250 ZZ101-EXIT.  EXIT.
007260*
007270 ZZ101A-CHECK-ONE-PREFIX.
007280*
007290     IF       CK-PREFIX-LEN(WS-IX1) > WS-NAME-LEN
007300              GO TO ZZ101A-EXIT.
007310     IF       WS-UPPER-NAME(1:CK-PREFIX-LEN(WS-IX1)) =
007320              CK-PREFIX-TEXT(WS-IX1)(1:CK-PREFIX-LEN(WS-IX1))
007330              MOVE "Y" TO CL-KNOWN-TRACKER.
007340*
007350 ZZ101A-EXIT.  EXIT.
007360*
007370*****************************************************************
007380* RULE R2 - SUSPICIOUS NAME SUBSTRING.
007390*****************************************************************
007400*
007410 ZZ102-TEST-SUSP-NAME.
007420*
007430     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
007440     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
007450     PERFORM  ZZ102A-CHECK-ONE THRU ZZ102A-EXIT
007460         VARYING WS-IX1 FROM 1 BY 1
007470         UNTIL WS-IX1 > CK-SUSP-COUNT OR CL-SUSPICIOUS-NAME = "Y".
007480*
007490 ZZ102-EXIT.  EXIT.
007500*
007510 ZZ102A-CHECK-ONE.
007520*
007530     MOVE     CK-SUSP-TEXT(WS-IX1) TO WS-SCAN-LIT.
007540     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
007550     IF       WS-SCAN-IS-FOUND
007560              MOVE "Y" TO CL-SUSPICIOUS-NAME.
007570*
007580 ZZ102A-EXIT.  EXIT.
007590*
007600*****************************************************************
007610* RULE R3 - KNOWN TRACKING DOMAIN SUBSTRING, FIRST MATCH WINS.
007620*****************************************************************
007630*
007640 ZZ103-TEST-KNOWN-DOMAIN.
007650*
007660     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
007670     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
007680     PERFORM  ZZ103A-CHECK-ONE THRU ZZ103A-EXIT
007690         VARYING WS-IX1 FROM 1 BY 1
007700         UNTIL WS-IX1 > CK-KDOM-COUNT OR CL-KNOWN-TRACKER = "Y".
007710*
007720 ZZ103-EXIT.  EXIT.
007730*
007740 ZZ103A-CHECK-ONE.
007750*
007760     MOVE     CK-KDOM-TEXT(WS-IX1) TO WS-SCAN-LIT.
007770     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
007780     IF       WS-SCAN-IS-FOUND
007790              MOVE "Y" TO CL-KNOWN-TRACKER.
007800*
007810 ZZ103A-EXIT.  EXIT.
007820*
007830*****************************************************************
007840* RULE R5 - LONG EXPIRATION.
007850*****************************************************************
007860*
007870 ZZ104-TEST-LONG-EXPIRY.
007880*
007890     IF       CK-EXPIRES = ZERO
007900              GO TO ZZ104-EXIT.
007910     IF       CL-DAYS-TO-EXPIRY > 365
007920              MOVE "Y" TO CL-LONG-EXPIRATION.
007930*
007940 ZZ104-EXIT.  EXIT.
007950*
007960*****************************************************************
007970* RULE R6 - FINGERPRINTING NAME SUBSTRING.
007980*****************************************************************
007990*
008000 ZZ105-TEST-FINGERPRINT.
008010*
008020     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
008030     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
008040     PERFORM  ZZ105A-CHECK-ONE THRU ZZ105A-EXIT
008050         VARYING WS-IX1 FROM 1 BY 1
008060         UNTIL WS-IX1 > CK-FPNAME-COUNT OR CL-FINGERPRINT = "Y".
008070*
008080 ZZ105-EXIT.  EXIT.
008090*
008100 ZZ105A-CHECK-ONE.
008110*
008120     MOVE     CK-FPNAME-TEXT(WS-IX1) TO WS-SCAN-LIT.
008130     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
008140     IF       WS-SCAN-IS-FOUND
008150              MOVE "Y" TO CL-FINGERPRINT.
008160*
008170 ZZ105A-EXIT.  EXIT.
008180*
008190*****************************************************************
008200* RULE R7 - RANDOM-LOOKING VALUE (LENGTH AND CHARACTER CLASS).
008210*****************************************************************
008220*
008230 ZZ106-TEST-RANDOM-VALUE.
008240*
008250     IF       WS-VALUE-LEN NOT > 30
008260              GO TO ZZ106-EXIT.
008270     IF       CK-VALUE(1:WS-VALUE-LEN) IS CK-VALUE-CLASS
008280              MOVE "Y" TO WS-RANDOM-VALUE-FLAG.
008290*
008300 ZZ106-EXIT.  EXIT.
008310*
008320*****************************************************************
008330* ZZ110 - THIRD-PARTY DECISION PROCEDURE (T0-T6), ORDERED,
008340* FIRST HIT RETURNS.
008350*****************************************************************
008360*
008370 ZZ110-THIRD-PARTY-TEST.
008380*
008390     MOVE     "N" TO CL-IS-THIRD-PARTY.
008400*
008410*    T0 - EMPTY DOMAIN.
008420*
008430     IF       WS-STRIPPED-LEN = ZERO
008440              GO TO ZZ110-EXIT.
008450*
008460*    T1 - EXPANDED TRACKING PATTERN LIST.
008470*
008480     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
008490     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
008500     PERFORM  ZZ111-CHECK-T1 THRU ZZ111-EXIT
008510         VARYING WS-IX1 FROM 1 BY 1
008520         UNTIL WS-IX1 > CK-T1-COUNT OR CL-IS-THIRD-PARTY = "Y".
008530     IF       CL-IS-THIRD-PARTY = "Y"
008540              GO TO ZZ110-EXIT.
008550*
008560*    T2 - EXACT COOKIE NAME, CASE SENSITIVE.
008570*
008580     PERFORM  ZZ112-CHECK-T2 THRU ZZ112-EXIT
008590         VARYING WS-IX1 FROM 1 BY 1
008600         UNTIL WS-IX1 > CK-TP-NAME-COUNT OR CL-IS-THIRD-PARTY = "Y".
008610     IF       CL-IS-THIRD-PARTY = "Y"
008620              GO TO ZZ110-EXIT.
008630*
008640*    T3 - SAMESITE=NONE (CODE 0) AND SECURE.
008650*
008660     IF       CK-SAMESITE = 0 AND CK-SECURE = "Y"
008670              MOVE "Y" TO CL-IS-THIRD-PARTY
008680              GO TO ZZ110-EXIT.
008690*
008700*    T4 - FIRST-PARTY MATCH AGAINST THE PASS-1 DOMAIN TABLE.
008710*
008720     MOVE     "N" TO WS-T4-MATCHED.
008730     PERFORM  ZZ113-CHECK-T4 THRU ZZ113-EXIT
008740         VARYING WS-IX2 FROM 1 BY 1
008750         UNTIL WS-IX2 > CK-DOMAIN-COUNT OR WS-T4-MATCHED = "Y".
008760     IF       WS-T4-MATCHED = "Y"
008770              GO TO ZZ110-EXIT.
008780*
008790*    T5 - DOMAIN SUBSTRING LIST, CHECKED IN ORDER.
008800*
008810     PERFORM  ZZ114-CHECK-T5 THRU ZZ114-EXIT
008820         VARYING WS-IX1 FROM 1 BY 1
008830         UNTIL WS-IX1 > CK-T5-COUNT OR CL-IS-THIRD-PARTY = "Y".
008840     IF       CL-IS-THIRD-PARTY = "Y"
008850              GO TO ZZ110-EXIT.
008860*
008870*    T6 - DEFAULT, UNMATCHED DOMAIN PRESUMED THIRD-PARTY.
008880*
008890     MOVE     "Y" TO CL-IS-THIRD-PARTY.
008900*
008910 ZZ110-EXIT.  EXIT.
008920*
008930 ZZ111-CHECK-T1.
008940*
008950     MOVE     CK-T1-TEXT(WS-IX1) TO WS-SCAN-LIT.
008960     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
008970     IF       WS-SCAN-IS-FOUND
008980              MOVE "Y" TO CL-IS-THIRD-PARTY.
008990*
009000 ZZ111-EXIT.  EXIT.
009010*
009020 ZZ112-CHECK-T2.
009030*
009040     IF       WS-NAME-LEN NOT = CK-TP-NAME-LEN(WS-IX1)
009050              GO TO ZZ112-EXIT.
009060     IF       CK-NAME = CK-TP-NAME-TEXT(WS-IX1)
009070              MOVE "Y" TO CL-IS-THIRD-PARTY.
009080*
009090 ZZ112-EXIT.  EXIT.
009100*
009110 ZZ113-CHECK-T4.
009120*
009130     IF       WS-STRIPPED-DOMAIN = DT-DOMAIN(WS-IX2)
009140              MOVE "Y" TO WS-T4-MATCHED
009150              GO TO ZZ113-EXIT.
009160     PERFORM  ZZ115-CHECK-SUFFIX THRU ZZ115-EXIT.
009170     IF       WS-T4-MATCHED = "Y"
009180              GO TO ZZ113-EXIT.
009190     PERFORM  ZZ116-CHECK-PRIMARY-MATCH THRU ZZ116-EXIT.
009200*
009210 ZZ113-EXIT.  EXIT.
009220*
009230*     DOES THE CURRENT COOKIE'S DOMAIN END WITH "." + THE
009240*     TABLE ENTRY (I.E. THE TABLE ENTRY IS A PARENT DOMAIN OF
009250*     THE COOKIE'S DOMAIN) - FIRST-PARTY, NOT THIRD-PARTY.
009260*
009270 ZZ115-CHECK-SUFFIX.
009280*
009290     MOVE     ZERO TO WS-DT-LEN.
009300     INSPECT  DT-DOMAIN(WS-IX2) TALLYING WS-DT-LEN
009310              FOR CHARACTERS BEFORE INITIAL SPACE.
009320     IF       WS-DT-LEN >= WS-STRIPPED-LEN
009330              GO TO ZZ115-EXIT.
009340     COMPUTE  WS-SUFFIX-START = WS-STRIPPED-LEN - WS-DT-LEN.
009350     IF       WS-STRIPPED-DOMAIN(WS-SUFFIX-START:1) NOT = "."
009360              GO TO ZZ115-EXIT.
009370     IF       WS-STRIPPED-DOMAIN(WS-SUFFIX-START + 1 : WS-DT-LEN)
009380              = DT-DOMAIN(WS-IX2)(1:WS-DT-LEN)
009390              MOVE "Y" TO WS-T4-MATCHED.
009400*
009410 ZZ115-EXIT.  EXIT.
009420*
009430*     DO THE LAST TWO DOT-LABELS OF THE COOKIE'S DOMAIN MATCH
009440*     THE LAST TWO DOT-LABELS OF THE TABLE ENTRY, BOTH HAVING
009450*     AT LEAST TWO LABELS.
009460*
009470 ZZ116-CHECK-PRIMARY-MATCH.
009480*
009490     IF       WS-PRIMARY-LEN = ZERO
009500              GO TO ZZ116-EXIT.
009510     MOVE     DT-DOMAIN(WS-IX2) TO WS-WORK-DOMAIN.
009520     PERFORM  ZZ065-COMPUTE-PRIMARY-DOMAIN THRU ZZ065-EXIT.
009530     IF       WS-WORK-PRIMARY-LEN = ZERO
009540              GO TO ZZ116-EXIT.
009550     IF       WS-WORK-PRIMARY-LEN NOT = WS-PRIMARY-LEN
009560              GO TO ZZ116-EXIT.
009570     IF       WS-WORK-PRIMARY(1:WS-WORK-PRIMARY-LEN) =
009580              WS-PRIMARY-DOMAIN(1:WS-PRIMARY-LEN)
009590              MOVE "Y" TO WS-T4-MATCHED.
009600*
009610 ZZ116-EXIT.  EXIT.
009620*
009630 ZZ114-CHECK-T5.
009640*
009650     MOVE     CK-T5-TEXT(WS-IX1) TO WS-SCAN-LIT.
009660     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
009670     IF       WS-SCAN-IS-FOUND
009680              MOVE "Y" TO CL-IS-THIRD-PARTY.
009690*
009700 ZZ114-EXIT.  EXIT.
009710*
009720*****************************************************************
009730* ZZ120 - CATEGORIZER (C1-C8), FIRST MATCH WINS.
009740*****************************************************************
009750*
009760 ZZ120-CATEGORIZE-COOKIE.
009770*
009780     MOVE     SPACES TO CL-CATEGORY.
009790     PERFORM  ZZ121-TEST-C1 THRU ZZ121-EXIT.
009800     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009810     PERFORM  ZZ122-TEST-C2 THRU ZZ122-EXIT.
009820     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009830     PERFORM  ZZ123-TEST-C3 THRU ZZ123-EXIT.
009840     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009850     PERFORM  ZZ124-TEST-C4 THRU ZZ124-EXIT.
009860     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009870     PERFORM  ZZ125-TEST-C5 THRU ZZ125-EXIT.
009880     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009890     PERFORM  ZZ126-TEST-C6 THRU ZZ126-EXIT.
009900     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009910     PERFORM  ZZ127-TEST-C7 THRU ZZ127-EXIT.
009920     IF       CL-CATEGORY NOT = SPACES GO TO ZZ120-EXIT.
009930     MOVE     CK-CAT-OTHER TO CL-CATEGORY.
009940*
009950 ZZ120-EXIT.  EXIT.
009960*
009970 ZZ121-TEST-C1.
009980*
009990     MOVE     "N" TO WS-CAT-FLAG.
010000     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
010010     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
010020     PERFORM  ZZ121A-CHECK-NAME THRU ZZ121A-EXIT
010030         VARYING WS-IX1 FROM 1 BY 1
010040         UNTIL WS-IX1 > CK-C1N-COUNT OR WS-CAT-FLAG = "Y".
010050     IF       WS-CAT-FLAG = "Y"
010060              MOVE CK-CAT-ANALYTICS TO CL-CATEGORY
010070              GO TO ZZ121-EXIT.
010080     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
010090     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
010100     PERFORM  ZZ121B-CHECK-DOM THRU ZZ121B-EXIT
010110         VARYING WS-IX1 FROM 1 BY 1
010120         UNTIL WS-IX1 > CK-C1D-COUNT OR WS-CAT-FLAG = "Y".
010130     IF       WS-CAT-FLAG = "Y"
010140              MOVE CK-CAT-ANALYTICS TO CL-CATEGORY.
010150*
010160 ZZ121-EXIT.  EXIT.
010170*
010180 ZZ121A-CHECK-NAME.
010190*
010200     MOVE     CK-C1N-TEXT(WS-IX1) TO WS-SCAN-LIT.
010210     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
010220     IF       WS-SCAN-IS-FOUND
010230              MOVE "Y" TO WS-CAT-FLAG.
010240*
010250 ZZ121A-EXIT.  EXIT.
010260*
010270 ZZ121B-CHECK-DOM.
010280*
010290     MOVE     CK-C1D-TEXT(WS-IX1) TO WS-SCAN-LIT.
010300     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
010310     IF       WS-SCAN-IS-FOUND
010320              MOVE "Y" TO WS-CAT-FLAG.
010330*
010340 ZZ121B-EXIT.  EXIT.
010350*
010360 ZZ122-TEST-C2.
010370*
010380     MOVE     "N" TO WS-CAT-FLAG.
010390     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
010400     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
010410     PERFORM  ZZ122A-CHECK-NAME THRU ZZ122A-EXIT
010420         VARYING WS-IX1 FROM 1 BY 1
010430         UNTIL WS-IX1 > CK-C2N-COUNT OR WS-CAT-FLAG = "Y".
010440     IF       WS-CAT-FLAG = "Y"
010450              MOVE CK-CAT-ADVERTISING TO CL-CATEGORY
010460              GO TO ZZ122-EXIT.
010470     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
010480     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
010490     PERFORM  ZZ122B-CHECK-DOM THRU ZZ122B-EXIT
010500         VARYING WS-IX1 FROM 1 BY 1
010510         UNTIL WS-IX1 > CK-C2D-COUNT OR WS-CAT-FLAG = "Y".
010520     IF       WS-CAT-FLAG = "Y"
010530              MOVE CK-CAT-ADVERTISING TO CL-CATEGORY.
010540*
010550 ZZ122-EXIT.  EXIT.
010560*
010570 ZZ122A-CHECK-NAME.
010580*
010590     MOVE     CK-C2N-TEXT(WS-IX1) TO WS-SCAN-LIT.
010600     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
010610     IF       WS-SCAN-IS-FOUND
010620              MOVE "Y" TO WS-CAT-FLAG.
010630*
010640 ZZ122A-EXIT.  EXIT.
010650*
010660 ZZ122B-CHECK-DOM.
010670*
010680     MOVE     CK-C2D-TEXT(WS-IX1) TO WS-SCAN-LIT.
010690     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
010700     IF       WS-SCAN-IS-FOUND
010710              MOVE "Y" TO WS-CAT-FLAG.
010720*
010730 ZZ122B-EXIT.  EXIT.
010740*
010750 ZZ123-TEST-C3.
010760*
010770     MOVE     "N" TO WS-CAT-FLAG.
010780     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
010790     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
010800     PERFORM  ZZ123A-CHECK-NAME THRU ZZ123A-EXIT
010810         VARYING WS-IX1 FROM 1 BY 1
010820         UNTIL WS-IX1 > CK-C3N-COUNT OR WS-CAT-FLAG = "Y".
010830     IF       WS-CAT-FLAG = "Y"
010840              MOVE CK-CAT-SESSAUTH TO CL-CATEGORY.
010850*
010860 ZZ123-EXIT.  EXIT.
010870*
010880 ZZ123A-CHECK-NAME.
010890*
010900     MOVE     CK-C3N-TEXT(WS-IX1) TO WS-SCAN-LIT.
010910     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
010920     IF       WS-SCAN-IS-FOUND
010930              MOVE "Y" TO WS-CAT-FLAG.
010940*
010950 ZZ123A-EXIT.  EXIT.
010960*
010970 ZZ124-TEST-C4.
010980*
010990     MOVE     "N" TO WS-CAT-FLAG.
011000     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
011010     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
011020     PERFORM  ZZ124A-CHECK-DOM THRU ZZ124A-EXIT
011030         VARYING WS-IX1 FROM 1 BY 1
011040         UNTIL WS-IX1 > CK-C4D-COUNT OR WS-CAT-FLAG = "Y".
011050     IF       WS-CAT-FLAG = "Y"
011060              MOVE CK-CAT-SOCIAL TO CL-CATEGORY
011070              GO TO ZZ124-EXIT.
011080     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
011090     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
011100     PERFORM  ZZ124B-CHECK-NAME THRU ZZ124B-EXIT
011110         VARYING WS-IX1 FROM 1 BY 1
011120         UNTIL WS-IX1 > CK-C4N-COUNT OR WS-CAT-FLAG = "Y".
011130     IF       WS-CAT-FLAG = "Y"
011140              MOVE CK-CAT-SOCIAL TO CL-CATEGORY.
011150*
011160 ZZ124-EXIT.  EXIT.
011170*
011180 ZZ124A-CHECK-DOM.
011190*
011200     MOVE     CK-C4D-TEXT(WS-IX1) TO WS-SCAN-LIT.
011210     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
011220     IF       WS-SCAN-IS-FOUND
011230              MOVE "Y" TO WS-CAT-FLAG.
011240*
011250 ZZ124A-EXIT.  EXIT.
011260*
011270 ZZ124B-CHECK-NAME.
011280*
011290     MOVE     CK-C4N-TEXT(WS-IX1) TO WS-SCAN-LIT.
011300     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
011310     IF       WS-SCAN-IS-FOUND
011320              MOVE "Y" TO WS-CAT-FLAG.
011330*
011340 ZZ124B-EXIT.  EXIT.
011350*
011360 ZZ125-TEST-C5.
011370*
011380     MOVE     "N" TO WS-CAT-FLAG.
011390     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
011400     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
011410     PERFORM  ZZ125A-CHECK-NAME THRU ZZ125A-EXIT
011420         VARYING WS-IX1 FROM 1 BY 1
011430         UNTIL WS-IX1 > CK-C5N-COUNT OR WS-CAT-FLAG = "Y".
011440     IF       WS-CAT-FLAG = "Y"
011450              MOVE CK-CAT-PREFS TO CL-CATEGORY.
011460*
011470 ZZ125-EXIT.  EXIT.
011480*
011490 ZZ125A-CHECK-NAME.
011500*
011510     MOVE     CK-C5N-TEXT(WS-IX1) TO WS-SCAN-LIT.
011520     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
011530     IF       WS-SCAN-IS-FOUND
011540              MOVE "Y" TO WS-CAT-FLAG.
011550*
011560 ZZ125A-EXIT.  EXIT.
011570*
011580 ZZ126-TEST-C6.
011590*
011600     MOVE     "N" TO WS-CAT-FLAG.
011610     MOVE     WS-LOWER-NAME TO WS-SCAN-TEXT.
011620     MOVE     WS-NAME-LEN   TO WS-SCAN-TEXT-LEN.
011630     PERFORM  ZZ126A-CHECK-NAME THRU ZZ126A-EXIT
011640         VARYING WS-IX1 FROM 1 BY 1
011650         UNTIL WS-IX1 > CK-C6N-COUNT OR WS-CAT-FLAG = "Y".
011660     IF       WS-CAT-FLAG = "Y"
011670              MOVE CK-CAT-PERF TO CL-CATEGORY
011680              GO TO ZZ126-EXIT.
011690     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
011700     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
011710     PERFORM  ZZ126B-CHECK-DOM THRU ZZ126B-EXIT
011720         VARYING WS-IX1 FROM 1 BY 1
011730         UNTIL WS-IX1 > CK-C6D-COUNT OR WS-CAT-FLAG = "Y".
011740     IF       WS-CAT-FLAG = "Y"
011750              MOVE CK-CAT-PERF TO CL-CATEGORY.
011760*
011770 ZZ126-EXIT.  EXIT.
011780*
011790 ZZ126A-CHECK-NAME.
011800*
011810     MOVE     CK-C6N-TEXT(WS-IX1) TO WS-SCAN-LIT.
011820     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
011830     IF       WS-SCAN-IS-FOUND
011840              MOVE "Y" TO WS-CAT-FLAG.
011850*
011860 ZZ126A-EXIT.  EXIT.
011870*
011880 ZZ126B-CHECK-DOM.
011890*
011900     MOVE     CK-C6D-TEXT(WS-IX1) TO WS-SCAN-LIT.
011910     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
011920     IF       WS-SCAN-IS-FOUND
011930              MOVE "Y" TO WS-CAT-FLAG.
011940*
011950 ZZ126B-EXIT.  EXIT.
011960*
011970 ZZ127-TEST-C7.
011980*
011990     MOVE     "N" TO WS-CAT-FLAG.
012000     MOVE     WS-LOWER-DOMAIN TO WS-SCAN-TEXT.
012010     MOVE     WS-STRIPPED-LEN TO WS-SCAN-TEXT-LEN.
012020     PERFORM  ZZ127A-CHECK-DOM THRU ZZ127A-EXIT
012030         VARYING WS-IX1 FROM 1 BY 1
012040         UNTIL WS-IX1 > CK-C7D-COUNT OR WS-CAT-FLAG = "Y".
012050     IF       WS-CAT-FLAG = "Y"
012060              MOVE CK-CAT-NETWORK TO CL-CATEGORY.
012070*
012080 ZZ127-EXIT.  EXIT.
012090*
012100 ZZ127A-CHECK-DOM.
012110*
012120     MOVE     CK-C7D-TEXT(WS-IX1) TO WS-SCAN-LIT.
012130     PERFORM  ZZ900-SCAN-SUBSTRING THRU ZZ900-EXIT.
012140     IF       WS-SCAN-IS-FOUND
012150              MOVE "Y" TO WS-CAT-FLAG.
012160*
012170 ZZ127A-EXIT.  EXIT.
012180*
012190*****************************************************************
012200* EXPIRATION BUCKETING, TRACKER-TYPE COUNTERS, DOMAIN RANK AND
012210* LARGEST-COOKIE TRACKING - ALL PER-COOKIE ACCUMULATORS.
012220*****************************************************************
012230*
012240 ZZ130-BUCKET-EXPIRATION.
012250*
012260     IF       CL-IS-TRACKING NOT = "Y"
012270              GO TO ZZ130-EXIT.
012280     IF       CK-EXPIRES = ZERO OR CK-SESSION = "Y"
012290              ADD 1 TO EB-SESSION
012300              GO TO ZZ130-EXIT.
012310     IF       CL-DAYS-TO-EXPIRY NOT > ZERO
012320              GO TO ZZ130-EXIT.
012330     IF       CL-DAYS-TO-EXPIRY < 1
012340              ADD 1 TO EB-SHORT-TERM
012350              GO TO ZZ130-TRACK-MAX.
012360     IF       CL-DAYS-TO-EXPIRY < 30
012370              ADD 1 TO EB-MEDIUM-TERM
012380              GO TO ZZ130-TRACK-MAX.
012390     IF       CL-DAYS-TO-EXPIRY < 365
012400              ADD 1 TO EB-LONG-TERM
012410              GO TO ZZ130-TRACK-MAX.
012420     ADD      1 TO EB-PERSISTENT.
012430*
012440 ZZ130-TRACK-MAX.
012450*
012460     IF       CL-DAYS-TO-EXPIRY > LX-DAYS
012470              MOVE CK-NAME TO LX-NAME
012480              MOVE WS-STRIPPED-DOMAIN TO LX-DOMAIN
012490              MOVE CL-DAYS-TO-EXPIRY TO LX-DAYS.
012500*
012510 ZZ130-EXIT.  EXIT.
012520*
012530 ZZ140-COUNT-TRACKER-TYPES.
012540*
012550     IF       CL-IS-TRACKING NOT = "Y"
012560              GO TO ZZ140-EXIT.
012570     IF       CL-KNOWN-TRACKER = "Y"
012580              ADD 1 TO CT-KNOWN-TRACKERS.
012590     IF       CL-FINGERPRINT = "Y"
012600              ADD 1 TO CT-FINGERPRINTING.
012610     IF       CL-LONG-EXPIRATION = "Y"
012620              ADD 1 TO CT-LONG-TERM.
012630     IF       CL-SUSPICIOUS-NAME = "Y"
012640              ADD 1 TO CT-SUSPICIOUS-NAME.
012650*
012660 ZZ140-EXIT.  EXIT.
012670*
012680 ZZ150-UPDATE-DOMAIN-RANK.
012690*
012700     IF       CL-IS-TRACKING NOT = "Y"
012710              GO TO ZZ150-EXIT.
012720     MOVE     "N" TO WS-RANK-DONE.
012730     PERFORM  ZZ151-FIND-AND-BUMP THRU ZZ151-EXIT
012740         VARYING WS-IX2 FROM 1 BY 1
012750         UNTIL WS-IX2 > CK-DOMAIN-COUNT OR WS-RANK-DONE = "Y".
012760*
012770 ZZ150-EXIT.  EXIT.
012780*
012790 ZZ151-FIND-AND-BUMP.
012800*
012810     IF       DT-DOMAIN(WS-IX2) = WS-STRIPPED-DOMAIN
012820              ADD 1 TO DT-TRACK-COUNT(WS-IX2)
012830              MOVE "Y" TO WS-RANK-DONE.
012840*
012850 ZZ151-EXIT.  EXIT.
012860*
012870 ZZ160-TRACK-LARGEST.
012880*
012890     IF       CL-SIZE > LC-SIZE
012900              MOVE CK-NAME TO LC-NAME
012910              MOVE WS-STRIPPED-DOMAIN TO LC-DOMAIN
012920              MOVE CL-SIZE TO LC-SIZE.
012930*
012940 ZZ160-EXIT.  EXIT.
012950*
012960 ZZ141-ACCUMULATE-SUMMARY.
012970*
012980     IF       CL-IS-TRACKING = "Y"
012990              ADD 1 TO SM-TRACKING
013000     ELSE
013010              ADD 1 TO SM-NON-TRACKING.
013020     IF       CL-IS-THIRD-PARTY = "Y"
013030              ADD 1 TO SM-THIRD-PARTY
013040     ELSE
013050              ADD 1 TO SM-FIRST-PARTY.
013060*
013070 ZZ141-EXIT.  EXIT.
013080*
013090 ZZ142-ACCUMULATE-CATEGORY.
013100*
013110     IF       CL-CATEGORY = CK-CAT-ANALYTICS
013120              ADD 1 TO CC-ANALYTICS
013130              GO TO ZZ142-EXIT.
013140     IF       CL-CATEGORY = CK-CAT-ADVERTISING
013150              ADD 1 TO CC-ADVERTISING
013160              GO TO ZZ142-EXIT.
013170     IF       CL-CATEGORY = CK-CAT-SESSAUTH
013180              ADD 1 TO CC-SESSION-AUTH
013190              GO TO ZZ142-EXIT.
013200     IF       CL-CATEGORY = CK-CAT-SOCIAL
013210              ADD 1 TO CC-SOCIAL-MEDIA
013220              GO TO ZZ142-EXIT.
013230     IF       CL-CATEGORY = CK-CAT-PREFS
013240              ADD 1 TO CC-PREFERENCES
013250              GO TO ZZ142-EXIT.
013260     IF       CL-CATEGORY = CK-CAT-PERF
013270              ADD 1 TO CC-PERFORMANCE
013280              GO TO ZZ142-EXIT.
013290     IF       CL-CATEGORY = CK-CAT-NETWORK
013300              ADD 1 TO CC-TRACKING-NETWORK
013310              GO TO ZZ142-EXIT.
013320     ADD      1 TO CC-OTHER-TRACKER.
013330*
013340 ZZ142-EXIT.  EXIT.
013350*
013360*****************************************************************
013370* FINGERPRINT TABLE MAINTENANCE - FIND-OR-INSERT THEN BUMP.
013380*****************************************************************
013390*
013400 ZZ161-BUMP-TECH-TABLE.
013410*
013420     MOVE     "N" TO WS-FOUND-FLAG.
013430     PERFORM  ZZ161A-COMPARE THRU ZZ161A-EXIT
013440         VARYING WS-IX3 FROM 1 BY 1
013450         UNTIL WS-IX3 > CK-FP-TECH-COUNT OR WS-FOUND-FLAG-YES.
013460     IF       WS-FOUND-FLAG-YES
013470              GO TO ZZ161-EXIT.
013480     ADD      1 TO CK-FP-TECH-COUNT.
013490     MOVE     WS-FP-TECH-WORK TO FT-TECHNIQUE(CK-FP-TECH-COUNT).
013500     MOVE     1 TO FT-COUNT(CK-FP-TECH-COUNT).
013510*
013520 ZZ161-EXIT.  EXIT.
013530*
013540 ZZ161A-COMPARE.
013550*
013560     IF       FT-TECHNIQUE(WS-IX3) = WS-FP-TECH-WORK
013570              ADD 1 TO FT-COUNT(WS-IX3)
013580              MOVE "Y" TO WS-FOUND-FLAG.
013590*
013600 ZZ161A-EXIT.  EXIT.
013610*
013620 ZZ162-BUMP-DOM-TABLE.
013630*
013640     MOVE     "N" TO WS-FOUND-FLAG.
013650     PERFORM  ZZ162A-COMPARE THRU ZZ162A-EXIT
013660         VARYING WS-IX3 FROM 1 BY 1
013670         UNTIL WS-IX3 > CK-FP-DOM-COUNT OR WS-FOUND-FLAG-YES.
013680     IF       WS-FOUND-FLAG-YES
013690              GO TO ZZ162-EXIT.
013700     ADD      1 TO CK-FP-DOM-COUNT.
013710     MOVE     WS-FP-DOM-WORK TO FD-DOMAIN(CK-FP-DOM-COUNT).
013720     MOVE     1 TO FD-COUNT(CK-FP-DOM-COUNT).
013730*
013740 ZZ162-EXIT.  EXIT.
013750*
013760 ZZ162A-COMPARE.
013770*
013780     IF       FD-DOMAIN(WS-IX3) = WS-FP-DOM-WORK
013790              ADD 1 TO FD-COUNT(WS-IX3)
013800              MOVE "Y" TO WS-FOUND-FLAG.
013810*
013820 ZZ162A-EXIT.  EXIT.
013830*
013840*****************************************************************
013850* ZZ200 - CLEAR THE TOP-5 "PICKED" FLAGS BEFORE RANKING.
013860*****************************************************************
013870*
013880 ZZ200-INIT-PICKED-FLAGS.
013890*
013900     PERFORM  ZZ201-CLEAR-TECH-PICKED THRU ZZ201-EXIT
013910         VARYING WS-IX3 FROM 1 BY 1
013920         UNTIL WS-IX3 > CK-FP-TECH-COUNT.
013930     PERFORM  ZZ202-CLEAR-DOM-PICKED THRU ZZ202-EXIT
013940         VARYING WS-IX3 FROM 1 BY 1
013950         UNTIL WS-IX3 > CK-FP-DOM-COUNT.
013960*
013970 ZZ200-EXIT.  EXIT.
013980*
013990 ZZ201-CLEAR-TECH-PICKED.
014000*
014010     MOVE     "N" TO WS-FPT-PICKED(WS-IX3).
014020*
014030 ZZ201-EXIT.  EXIT.
014040*
014050 ZZ202-CLEAR-DOM-PICKED.
014060*
014070     MOVE     "N" TO WS-FPD-PICKED(WS-IX3).
014080*
014090 ZZ202-EXIT.  EXIT.
014100*
014110*****************************************************************
014120* ZZ210/ZZ220 - TOP-5 SELECTION, USED ONCE FOR THE TECHNIQUE
014130* TABLE AND ONCE FOR THE DOMAIN TABLE.  REPEATED SELECTION OF
014140* THE REMAINING MAXIMUM - SIMPLE AND THE TABLES ARE SMALL.
014150*****************************************************************
014160*
014170 ZZ210-RANK-TOP5-TECH.
014180*
014190     PERFORM  ZZ211-PICK-ONE-TECH THRU ZZ211-EXIT
014200         VARYING WS-RANK-IX FROM 1 BY 1
014210         UNTIL WS-RANK-IX > 5.
014220*
014230 ZZ210-EXIT.  EXIT.
014240*
014250 ZZ211-PICK-ONE-TECH.
014260*
014270     MOVE     ZERO TO WS-BEST-IX.
014280     MOVE     ZERO TO WS-BEST-COUNT.
014290     PERFORM  ZZ212-FIND-MAX-TECH THRU ZZ212-EXIT
014300         VARYING WS-IX3 FROM 1 BY 1
014310         UNTIL WS-IX3 > CK-FP-TECH-COUNT.
014320     IF       WS-BEST-IX = ZERO
014330              GO TO ZZ211-EXIT.
014340     MOVE     FT-TECHNIQUE(WS-BEST-IX) TO T5T-NAME(WS-RANK-IX).
014350     MOVE     FT-COUNT(WS-BEST-IX)     TO T5T-COUNT(WS-RANK-IX).
014360     MOVE     "Y" TO WS-FPT-PICKED(WS-BEST-IX).
014370*
014380 ZZ211-EXIT.  EXIT.
014390*
014400 ZZ212-FIND-MAX-TECH.
014410*
014420     IF       WS-FPT-PICKED(WS-IX3) = "Y"
014430              GO TO ZZ212-EXIT.
014440     IF       FT-COUNT(WS-IX3) > WS-BEST-COUNT
014450              MOVE FT-COUNT(WS-IX3) TO WS-BEST-COUNT
014460              MOVE WS-IX3 TO WS-BEST-IX.
014470*
014480 ZZ212-EXIT.  EXIT.
014490*
014500 ZZ220-RANK-TOP5-DOM.
014510*
014520     PERFORM  ZZ221-PICK-ONE-DOM THRU ZZ221-EXIT
014530         VARYING WS-RANK-IX FROM 1 BY 1
014540         UNTIL WS-RANK-IX > 5.
014550*
014560 ZZ220-EXIT.  EXIT.
014570*
014580 ZZ221-PICK-ONE-DOM.
014590*
014600     MOVE     ZERO TO WS-BEST-IX.
014610     MOVE     ZERO TO WS-BEST-COUNT.
014620     PERFORM  ZZ222-FIND-MAX-DOM THRU ZZ222-EXIT
014630         VARYING WS-IX3 FROM 1 BY 1
014640         UNTIL WS-IX3 > CK-FP-DOM-COUNT.
014650     IF       WS-BEST-IX = ZERO
014660              GO TO ZZ221-EXIT.
014670     MOVE     FD-DOMAIN(WS-BEST-IX) TO T5D-NAME(WS-RANK-IX).
014680     MOVE     FD-COUNT(WS-BEST-IX)  TO T5D-COUNT(WS-RANK-IX).
014690     MOVE     "Y" TO WS-FPD-PICKED(WS-BEST-IX).
014700*
014710 ZZ221-EXIT.  EXIT.
014720*
014730 ZZ222-FIND-MAX-DOM.
014740*
014750     IF       WS-FPD-PICKED(WS-IX3) = "Y"
014760              GO TO ZZ222-EXIT.
014770     IF       FD-COUNT(WS-IX3) > WS-BEST-COUNT
014780              MOVE FD-COUNT(WS-IX3) TO WS-BEST-COUNT
014790              MOVE WS-IX3 TO WS-BEST-IX.
014800*
014810 ZZ222-EXIT.  EXIT.
014820*
014830*****************************************************************
014840* ZZ300 - DESCENDING BUBBLE SORT OF THE DOMAIN TABLE BY
014850* TRACKING-COOKIE COUNT - CLASSIC SHOP SORT, NO SORT-VERB CALL
014860* IN THIS SUITE AT THIS GRANULARITY, AND THE TABLE IS SMALL
014870* ENOUGH THAT AN IN-CORE SORT BEATS SPOOLING TO THE UTILITY.
014880*****************************************************************
014890*
014900 ZZ300-SORT-DOMAIN-TABLE.
014910*
014920     IF       CK-DOMAIN-COUNT < 2
014930              GO TO ZZ300-EXIT.
014940     PERFORM  ZZ301-SORT-ONE-PASS THRU ZZ301-EXIT
014950         VARYING WS-SORT-I FROM 1 BY 1
014960         UNTIL WS-SORT-I > CK-DOMAIN-COUNT - 1.
014970*
014980 ZZ300-EXIT.  EXIT.
014990*
015000 ZZ301-SORT-ONE-PASS.
015010*
015020     PERFORM  ZZ302-COMPARE-SWAP THRU ZZ302-EXIT
015030         VARYING WS-SORT-J FROM 1 BY 1
015040         UNTIL WS-SORT-J > CK-DOMAIN-COUNT - WS-SORT-I.
015050*
015060 ZZ301-EXIT.  EXIT.
015070*
015080 ZZ302-COMPARE-SWAP.
015090*
015100     IF       DT-TRACK-COUNT(WS-SORT-J) >=
015110              DT-TRACK-COUNT(WS-SORT-J + 1)
015120              GO TO ZZ302-EXIT.
015130     MOVE     DT-DOMAIN(WS-SORT-J)      TO WS-SWAP-DOMAIN.
015140     MOVE     DT-TRACK-COUNT(WS-SORT-J) TO WS-SWAP-COUNT.
015150     MOVE     DT-DOMAIN(WS-SORT-J + 1)      TO DT-DOMAIN(WS-SORT-J).
015160     MOVE     DT-TRACK-COUNT(WS-SORT-J + 1) TO
015170              DT-TRACK-COUNT(WS-SORT-J).
015180     MOVE     WS-SWAP-DOMAIN TO DT-DOMAIN(WS-SORT-J + 1).
015190     MOVE     WS-SWAP-COUNT  TO DT-TRACK-COUNT(WS-SORT-J + 1).
015200*
015210 ZZ302-EXIT.  EXIT.
015220*
015230*****************************************************************
015240* ZZ400 - PERCENTAGE ARITHMETIC, ROUNDED TO 1 DECIMAL.
015250*****************************************************************
015260*
015270 ZZ400-COMPUTE-PERCENTAGES.
015280*
015290     IF       SM-TOTAL = ZERO
015300              MOVE ZERO TO SM-TRACKING-PCT
015310              MOVE ZERO TO RP-NON-TRACKING-PCT
015320              MOVE ZERO TO RP-THIRD-PARTY-PCT
015330              MOVE ZERO TO RP-FIRST-PARTY-PCT
015340              GO TO ZZ400-EXIT.
015350     COMPUTE  SM-TRACKING-PCT ROUNDED =
015360              (SM-TRACKING / SM-TOTAL) * 100.
015370     COMPUTE  RP-NON-TRACKING-PCT ROUNDED =
015380              (SM-NON-TRACKING / SM-TOTAL) * 100.
015390     COMPUTE  RP-THIRD-PARTY-PCT ROUNDED =
015400              (SM-THIRD-PARTY / SM-TOTAL) * 100.
015410     COMPUTE  RP-FIRST-PARTY-PCT ROUNDED =
015420              (SM-FIRST-PARTY / SM-TOTAL) * 100.
015430*
015440 ZZ400-EXIT.  EXIT.
015450*
015460*****************************************************************
015470* REPORT SECTION 1 - HEADER.
015480*****************************************************************
015490*
015500 ZZ410-WRITE-HEADER.
015510*
015520     MOVE     SPACES TO CK-PRINT-LINE.
015530     MOVE     "COOKIE ANALYSIS REPORT" TO CK-PRINT-LINE(1:22).
015540     WRITE    CK-PRINT-LINE.
015550     MOVE     SPACES TO CK-PRINT-LINE.
015560     STRING   "RUN DATE: " DELIMITED BY SIZE
015570              LK-TODAY-DATE DELIMITED BY SIZE
015580              INTO CK-PRINT-LINE.
015590     WRITE    CK-PRINT-LINE.
015600     MOVE     SPACES TO CK-PRINT-LINE.
015610     WRITE    CK-PRINT-LINE.
015620*
015630 ZZ410-EXIT.  EXIT.
015640*
015650*****************************************************************
015660* REPORT SECTION 2 - SUMMARY BLOCK.
015670*****************************************************************
015680*
015690 ZZ420-WRITE-SUMMARY.
015700*
015710     MOVE     SPACES TO CK-PRINT-LINE.
015720     MOVE     "SUMMARY" TO CK-PRINT-LINE(1:7).
015730     WRITE    CK-PRINT-LINE.
015740*
015750     MOVE     SM-TOTAL TO WS-ED-7.
015760     MOVE     SPACES TO CK-PRINT-LINE.
015770     STRING   "  TOTAL COOKIES           " DELIMITED BY SIZE
015780              WS-ED-7 DELIMITED BY SIZE
015790              INTO CK-PRINT-LINE.
015800     WRITE    CK-PRINT-LINE.
015810*
015820     MOVE     SM-TRACKING TO WS-ED-7.
015830     MOVE     SM-TRACKING-PCT TO WS-ED-PCT.
015840     MOVE     SPACES TO CK-PRINT-LINE.
015850     STRING   "  TRACKING COOKIES        " DELIMITED BY SIZE
015860              WS-ED-7 DELIMITED BY SIZE
015870              "  (" DELIMITED BY SIZE
015880              WS-ED-PCT DELIMITED BY SIZE
015890              "%)" DELIMITED BY SIZE
015900              INTO CK-PRINT-LINE.
015910     WRITE    CK-PRINT-LINE.
015920*
015930     MOVE     SM-NON-TRACKING TO WS-ED-7.
015940     MOVE     RP-NON-TRACKING-PCT TO WS-ED-PCT.
015950     MOVE     SPACES TO CK-PRINT-LINE.
015960     STRING   "  NON-TRACKING COOKIES    " DELIMITED BY SIZE
015970              WS-ED-7 DELIMITED BY SIZE
015980              "  (" DELIMITED BY SIZE
015990              WS-ED-PCT DELIMITED BY SIZE
016000              "%)" DELIMITED BY SIZE
016010              INTO CK-PRINT-LINE.
016020     WRITE    CK-PRINT-LINE.
016030*
016040     MOVE     SM-THIRD-PARTY TO WS-ED-7.
016050     MOVE     RP-THIRD-PARTY-PCT TO WS-ED-PCT.
016060     MOVE     SPACES TO CK-PRINT-LINE.
016070     STRING   "  THIRD-PARTY COOKIES     " DELIMITED BY SIZE
016080              WS-ED-7 DELIMITED BY SIZE
016090              "  (" DELIMITED BY SIZE
016100              WS-ED-PCT DELIMITED BY SIZE
016110              "%)" DELIMITED BY SIZE
016120              INTO CK-PRINT-LINE.
016130     WRITE    CK-PRINT-LINE.
016140*
016150     MOVE     SM-FIRST-PARTY TO WS-ED-7.
016160     MOVE     RP-FIRST-PARTY-PCT TO WS-ED-PCT.
016170     MOVE     SPACES TO CK-PRINT-LINE.
016180     STRING   "  FIRST-PARTY COOKIES     " DELIMITED BY SIZE
016190              WS-ED-7 DELIMITED BY SIZE
016200              "  (" DELIMITED BY SIZE
016210              WS-ED-PCT DELIMITED BY SIZE
016220              "%)" DELIMITED BY SIZE
016230              INTO CK-PRINT-LINE.
016240     WRITE    CK-PRINT-LINE.
016250*
016260     MOVE     SM-UNIQUE-DOMAINS TO WS-ED-5.
016270     MOVE     SPACES TO CK-PRINT-LINE.
016280     STRING   "  UNIQUE DOMAINS          " DELIMITED BY SIZE
016290              WS-ED-5 DELIMITED BY SIZE
016300              INTO CK-PRINT-LINE.
016310     WRITE    CK-PRINT-LINE.
016320     MOVE     SPACES TO CK-PRINT-LINE.
016330     WRITE    CK-PRINT-LINE.
016340*
016350 ZZ420-EXIT.  EXIT.
016360*
016370*****************************************************************
016380* REPORT SECTIONS 3/4 - LARGEST COOKIE, LONGEST-EXPIRING COOKIE.
016390*****************************************************************
016400*
016410 ZZ430-WRITE-LARGEST.
016420*
016430     MOVE     SPACES TO CK-PRINT-LINE.
016440     IF       LC-SIZE = ZERO
016450              MOVE "LARGEST COOKIE - NONE FOUND" TO
016460                  CK-PRINT-LINE(1:27)
016470              WRITE CK-PRINT-LINE
016480              GO TO ZZ430-EXIT.
016490     MOVE     LC-SIZE TO WS-ED-SIZE.
016500     STRING   "LARGEST COOKIE: " DELIMITED BY SIZE
016510              LC-NAME DELIMITED BY SPACE
016520              "  DOMAIN " DELIMITED BY SIZE
016530              LC-DOMAIN DELIMITED BY SPACE
016540              "  SIZE " DELIMITED BY SIZE
016550              WS-ED-SIZE DELIMITED BY SIZE
016560              INTO CK-PRINT-LINE.
016570     WRITE    CK-PRINT-LINE.
016580*
016590 ZZ430-EXIT.  EXIT.
016600*
016610 ZZ431-WRITE-LONGEST.
016620*
016630     MOVE     SPACES TO CK-PRINT-LINE.
016640     IF       LX-NAME = SPACES
016650              MOVE "LONGEST-EXPIRING COOKIE - NONE FOUND" TO
016660                  CK-PRINT-LINE(1:36)
016670              WRITE CK-PRINT-LINE
016680              GO TO ZZ431-EXIT.
016690     MOVE     LX-DAYS TO WS-ED-DAYS.
016700     STRING   "LONGEST-EXPIRING COOKIE: " DELIMITED BY SIZE
016710              WS-ED-DAYS DELIMITED BY SIZE
016720              " DAYS  " DELIMITED BY SIZE
016730              LX-NAME DELIMITED BY SPACE
016740              "  DOMAIN " DELIMITED BY SIZE
016750              LX-DOMAIN DELIMITED BY SPACE
016760              INTO CK-PRINT-LINE.
016770     WRITE    CK-PRINT-LINE.
016780     MOVE     SPACES TO CK-PRINT-LINE.
016790     WRITE    CK-PRINT-LINE.
016800*
016810 ZZ431-EXIT.  EXIT.
016820*
016830*****************************************************************
016840* REPORT SECTION 5 - EXPIRATION DISTRIBUTION.
016850*****************************************************************
016860*
016870 ZZ440-WRITE-EXPIRY-DIST.
016880*
016890     MOVE     SPACES TO CK-PRINT-LINE.
016900     MOVE     "EXPIRATION DISTRIBUTION" TO CK-PRINT-LINE(1:23).
016910     WRITE    CK-PRINT-LINE.
016920     MOVE     EB-SESSION TO WS-ED-7.
016930     MOVE     SPACES TO CK-PRINT-LINE.
016940     STRING   "  SESSION                 " DELIMITED BY SIZE
016950              WS-ED-7 DELIMITED BY SIZE
016960              INTO CK-PRINT-LINE.
016970     WRITE    CK-PRINT-LINE.
016980     MOVE     EB-SHORT-TERM TO WS-ED-7.
016990     MOVE     SPACES TO CK-PRINT-LINE.
017000     STRING   "  SHORT TERM              " DELIMITED BY SIZE
017010              WS-ED-7 DELIMITED BY SIZE
017020              INTO CK-PRINT-LINE.
017030     WRITE    CK-PRINT-LINE.
017040     MOVE     EB-MEDIUM-TERM TO WS-ED-7.
017050     MOVE     SPACES TO CK-PRINT-LINE.
017060     STRING   "  MEDIUM TERM             " DELIMITED BY SIZE
017070              WS-ED-7 DELIMITED BY SIZE
017080              INTO CK-PRINT-LINE.
017090     WRITE    CK-PRINT-LINE.
017100     MOVE     EB-LONG-TERM TO WS-ED-7.
017110     MOVE     SPACES TO CK-PRINT-LINE.
017120     STRING   "  LONG TERM               " DELIMITED BY SIZE
017130              WS-ED-7 DELIMITED BY SIZE
017140              INTO CK-PRINT-LINE.
017150     WRITE    CK-PRINT-LINE.
017160     MOVE     EB-PERSISTENT TO WS-ED-7.
017170     MOVE     SPACES TO CK-PRINT-LINE.
017180     STRING   "  PERSISTENT              " DELIMITED BY SIZE
017190              WS-ED-7 DELIMITED BY SIZE
017200              INTO CK-PRINT-LINE.
017210     WRITE    CK-PRINT-LINE.
017220     MOVE     SPACES TO CK-PRINT-LINE.
017230     WRITE    CK-PRINT-LINE.
017240*
017250 ZZ440-EXIT.  EXIT.
017260*
017270*****************************************************************
017280* REPORT SECTION 6 - TRACKER TYPES.
017290*****************************************************************
017300*
017310 ZZ441-WRITE-TRACKER-TYPES.
017320*
017330     MOVE     SPACES TO CK-PRINT-LINE.
017340     MOVE     "TRACKER TYPES" TO CK-PRINT-LINE(1:13).
017350     WRITE    CK-PRINT-LINE.
017360     MOVE     CT-KNOWN-TRACKERS TO WS-ED-7.
017370     MOVE     SPACES TO CK-PRINT-LINE.
017380     STRING   "  KNOWN TRACKERS          " DELIMITED BY SIZE
017390              WS-ED-7 DELIMITED BY SIZE
017400              INTO CK-PRINT-LINE.
017410     WRITE    CK-PRINT-LINE.
017420     MOVE     CT-FINGERPRINTING TO WS-ED-7.
017430     MOVE     SPACES TO CK-PRINT-LINE.
017440     STRING   "  FINGERPRINTING          " DELIMITED BY SIZE
017450              WS-ED-7 DELIMITED BY SIZE
017460              INTO CK-PRINT-LINE.
017470     WRITE    CK-PRINT-LINE.
017480     MOVE     CT-LONG-TERM TO WS-ED-7.
017490     MOVE     SPACES TO CK-PRINT-LINE.
017500     STRING   "  LONG TERM               " DELIMITED BY SIZE
017510              WS-ED-7 DELIMITED BY SIZE
017520              INTO CK-PRINT-LINE.
017530     WRITE    CK-PRINT-LINE.
017540     MOVE     CT-SUSPICIOUS-NAME TO WS-ED-7.
017550     MOVE     SPACES TO CK-PRINT-LINE.
017560     STRING   "  SUSPICIOUS NAME         " DELIMITED BY SIZE
017570              WS-ED-7 DELIMITED BY SIZE
017580              INTO CK-PRINT-LINE.
017590     WRITE    CK-PRINT-LINE.
017600     MOVE     SPACES TO CK-PRINT-LINE.
017610     WRITE    CK-PRINT-LINE.
017620*
017630 ZZ441-EXIT.  EXIT.
017640*
017650*****************************************************************
017660* REPORT SECTION 7 - CATEGORY DISTRIBUTION.
017670*****************************************************************
017680*
017690 ZZ442-WRITE-CATEGORY-DIST.
017700*
017710     MOVE     SPACES TO CK-PRINT-LINE.
017720     MOVE     "CATEGORY DISTRIBUTION" TO CK-PRINT-LINE(1:21).
017730     WRITE    CK-PRINT-LINE.
017740     MOVE     CC-ANALYTICS TO WS-ED-7.
017750     MOVE     SPACES TO CK-PRINT-LINE.
017760     STRING   "  " DELIMITED BY SIZE
017770              CK-CAT-ANALYTICS DELIMITED BY SPACE
017780              "               " DELIMITED BY SIZE
017790              WS-ED-7 DELIMITED BY SIZE
017800              INTO CK-PRINT-LINE.
017810     WRITE    CK-PRINT-LINE.
017820     MOVE     CC-ADVERTISING TO WS-ED-7.
017830     MOVE     SPACES TO CK-PRINT-LINE.
017840     STRING   "  " DELIMITED BY SIZE
017850              CK-CAT-ADVERTISING DELIMITED BY SPACE
017860              "             " DELIMITED BY SIZE
017870              WS-ED-7 DELIMITED BY SIZE
017880              INTO CK-PRINT-LINE.
017890     WRITE    CK-PRINT-LINE.
017900     MOVE     CC-SESSION-AUTH TO WS-ED-7.
017910     MOVE     SPACES TO CK-PRINT-LINE.
017920     STRING   "  " DELIMITED BY SIZE
017930              CK-CAT-SESSAUTH DELIMITED BY SPACE
017940              "    " DELIMITED BY SIZE
017950              WS-ED-7 DELIMITED BY SIZE
017960              INTO CK-PRINT-LINE.
017970     WRITE    CK-PRINT-LINE.
017980     MOVE     CC-SOCIAL-MEDIA TO WS-ED-7.
017990     MOVE     SPACES TO CK-PRINT-LINE.
018000     STRING   "  " DELIMITED BY SIZE
018010              CK-CAT-SOCIAL DELIMITED BY SPACE
018020              "              " DELIMITED BY SIZE
018030              WS-ED-7 DELIMITED BY SIZE
018040              INTO CK-PRINT-LINE.
018050     WRITE    CK-PRINT-LINE.
018060     MOVE     CC-PREFERENCES TO WS-ED-7.
018070     MOVE     SPACES TO CK-PRINT-LINE.
018080     STRING   "  " DELIMITED BY SIZE
018090              CK-CAT-PREFS DELIMITED BY SPACE
018100              "             " DELIMITED BY SIZE
018110              WS-ED-7 DELIMITED BY SIZE
018120              INTO CK-PRINT-LINE.
018130     WRITE    CK-PRINT-LINE.
018140     MOVE     CC-PERFORMANCE TO WS-ED-7.
018150     MOVE     SPACES TO CK-PRINT-LINE.
018160     STRING   "  " DELIMITED BY SIZE
018170              CK-CAT-PERF DELIMITED BY SPACE
018180              "              " DELIMITED BY SIZE
018190              WS-ED-7 DELIMITED BY SIZE
018200              INTO CK-PRINT-LINE.
018210     WRITE    CK-PRINT-LINE.
018220     MOVE     CC-TRACKING-NETWORK TO WS-ED-7.
018230     MOVE     SPACES TO CK-PRINT-LINE.
018240     STRING   "  " DELIMITED BY SIZE
018250              CK-CAT-NETWORK DELIMITED BY SPACE
018260              "         " DELIMITED BY SIZE
018270              WS-ED-7 DELIMITED BY SIZE
018280              INTO CK-PRINT-LINE.
018290     WRITE    CK-PRINT-LINE.
018300     MOVE     CC-OTHER-TRACKER TO WS-ED-7.
018310     MOVE     SPACES TO CK-PRINT-LINE.
018320     STRING   "  " DELIMITED BY SIZE
018330              CK-CAT-OTHER DELIMITED BY SPACE
018340              "            " DELIMITED BY SIZE
018350              WS-ED-7 DELIMITED BY SIZE
018360              INTO CK-PRINT-LINE.
018370     WRITE    CK-PRINT-LINE.
018380     MOVE     SPACES TO CK-PRINT-LINE.
018390     WRITE    CK-PRINT-LINE.
018400*
018410 ZZ442-EXIT.  EXIT.
018420*
018430*****************************************************************
018440* REPORT SECTION 8 - TOP TRACKING DOMAINS (UP TO 10, TABLE
018450* ALREADY SORTED DESCENDING BY ZZ300).
018460*****************************************************************
018470*
018480 ZZ450-WRITE-TOP-DOMAINS.
018490*
018500     MOVE     SPACES TO CK-PRINT-LINE.
018510     MOVE     "TOP TRACKING DOMAINS" TO CK-PRINT-LINE(1:20).
018520     WRITE    CK-PRINT-LINE.
018530     PERFORM  ZZ451-WRITE-ONE-DOMAIN THRU ZZ451-EXIT
018540         VARYING WS-RANK-IX FROM 1 BY 1
018550         UNTIL WS-RANK-IX > 10 OR WS-RANK-IX > CK-DOMAIN-COUNT.
018560     MOVE     SPACES TO CK-PRINT-LINE.
018570     WRITE    CK-PRINT-LINE.
018580*
018590 ZZ450-EXIT.  EXIT.
018600*
018610 ZZ451-WRITE-ONE-DOMAIN.
018620*
018630     IF       DT-TRACK-COUNT(WS-RANK-IX) = ZERO
018640              GO TO ZZ451-EXIT.
018650     MOVE     SPACES TO WS-LINE-AREA.
018660     MOVE     WS-RANK-IX TO WS-ED-3.
018670     STRING   WS-ED-3 DELIMITED BY SIZE
018680              ". " DELIMITED BY SIZE
018690              DT-DOMAIN(WS-RANK-IX) DELIMITED BY SPACE
018700              INTO WS-COL-01.
018710     MOVE     DT-TRACK-COUNT(WS-RANK-IX) TO WS-ED-7.
018720     MOVE     WS-ED-7 TO WS-COL-02.
018730     MOVE     WS-LINE-AREA TO CK-PRINT-LINE.
018740     WRITE    CK-PRINT-LINE.
018750*
018760 ZZ451-EXIT.  EXIT.
018770*
018780*****************************************************************
018790* REPORT SECTION 9 - DETAIL COLUMN HEADER (BODY IS PASS 3,
018800* AA040/ZZ470/ZZ471 ABOVE).
018810*****************************************************************
018820*
018830 ZZ460-DETAIL-HEADER.
018840*
018850     MOVE     SPACES TO CK-PRINT-LINE.
018860     MOVE     "TRACKING COOKIE DETAIL" TO CK-PRINT-LINE(1:22).
018870     WRITE    CK-PRINT-LINE.
018880     MOVE     SPACES TO WS-LINE-AREA.
018890     MOVE     "DOMAIN" TO WS-COL-01.
018900     MOVE     "NAME" TO WS-COL-02.
018910     MOVE     "EXPIRES/DAYS" TO WS-COL-03.
018920     MOVE     "SIZE" TO WS-COL-04.
018930     MOVE     WS-LINE-AREA TO CK-PRINT-LINE.
018940     WRITE    CK-PRINT-LINE.
018950*
018960 ZZ460-EXIT.  EXIT.
018970*
018980*****************************************************************
018990* REPORT SECTION 10 - FINGERPRINTING, ONLY WHEN FP-FILE WAS
019000* PRESENT AT THE START OF THE RUN.
019010*****************************************************************
019020*
019030 ZZ480-WRITE-FINGERPRINT-SECTION.
019040*
019050     IF       NOT WS-FP-IS-PRESENT
019060              GO TO ZZ480-EXIT.
019070     PERFORM  ZZ200-INIT-PICKED-FLAGS THRU ZZ200-EXIT.
019080     PERFORM  ZZ210-RANK-TOP5-TECH    THRU ZZ210-EXIT.
019090     PERFORM  ZZ220-RANK-TOP5-DOM     THRU ZZ220-EXIT.
019100*
019110     MOVE     SPACES TO CK-PRINT-LINE.
019120     MOVE     "FINGERPRINTING ANALYSIS" TO CK-PRINT-LINE(1:23).
019130     WRITE    CK-PRINT-LINE.
019140     MOVE     FP-TOTAL-ATTEMPTS TO WS-ED-7.
019150     MOVE     SPACES TO CK-PRINT-LINE.
019160     STRING   "  TOTAL ATTEMPTS          " DELIMITED BY SIZE
019170              WS-ED-7 DELIMITED BY SIZE
019180              INTO CK-PRINT-LINE.
019190     WRITE    CK-PRINT-LINE.
019200     MOVE     SPACES TO CK-PRINT-LINE.
019210     MOVE     "  TOP FINGERPRINTING TECHNIQUES" TO
019220              CK-PRINT-LINE(1:31).
019230     WRITE    CK-PRINT-LINE.
019240     PERFORM  ZZ481-WRITE-TECH-LINE THRU ZZ481-EXIT
019250         VARYING WS-RANK-IX FROM 1 BY 1
019260         UNTIL WS-RANK-IX > 5.
019270     MOVE     SPACES TO CK-PRINT-LINE.
019280     MOVE     "  TOP DOMAINS USING FINGERPRINTING" TO
019290              CK-PRINT-LINE(1:34).
019300     WRITE    CK-PRINT-LINE.
019310     PERFORM  ZZ482-WRITE-DOM-LINE THRU ZZ482-EXIT
019320         VARYING WS-RANK-IX FROM 1 BY 1
019330         UNTIL WS-RANK-IX > 5.
019340*
019350 ZZ480-EXIT.  EXIT.
019360*
019370 ZZ481-WRITE-TECH-LINE.
019380*
019390     IF       T5T-COUNT(WS-RANK-IX) = ZERO
019400              GO TO ZZ481-EXIT.
019410     MOVE     SPACES TO WS-LINE-AREA.
019420     STRING   "    " DELIMITED BY SIZE
019430              T5T-NAME(WS-RANK-IX) DELIMITED BY SPACE
019440              INTO WS-COL-01.
019450     MOVE     T5T-COUNT(WS-RANK-IX) TO WS-ED-7.
019460     MOVE     WS-ED-7 TO WS-COL-02.
019470     MOVE     WS-LINE-AREA TO CK-PRINT-LINE.
019480     WRITE    CK-PRINT-LINE.
019490*
019500 ZZ481-EXIT.  EXIT.
019510*
019520 ZZ482-WRITE-DOM-LINE.
019530*
019540     IF       T5D-COUNT(WS-RANK-IX) = ZERO
019550              GO TO ZZ482-EXIT.
019560     MOVE     SPACES TO WS-LINE-AREA.
019570     STRING   "    " DELIMITED BY SIZE
019580              T5D-NAME(WS-RANK-IX) DELIMITED BY SPACE
019590              INTO WS-COL-01.
019600     MOVE     T5D-COUNT(WS-RANK-IX) TO WS-ED-7.
019610     MOVE     WS-ED-7 TO WS-COL-02.
019620     MOVE     WS-LINE-AREA TO CK-PRINT-LINE.
019630     WRITE    CK-PRINT-LINE.
019640*
019650 ZZ482-EXIT.  EXIT.
019660*
