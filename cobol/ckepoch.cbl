000100****************************************************************
000200*                                                               *
000300*            DATE TO UNIX EPOCH SECONDS CONVERSION               *
000400*         CALLED UTILITY FOR THE COOKIE ANALYSIS SUITE           *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.         CKEPOCH.
001200*
001300 AUTHOR.             V B COEN.
001400*
001500 INSTALLATION.       APPLEWOOD COMPUTERS.
001600*
001700 DATE-WRITTEN.       14/02/1989.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.           COPYRIGHT (C) 1989-2026 AND LATER,
002200                     VINCENT BRYAN COEN.
002300                     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002400                     LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.        ORIGINALLY WRITTEN TO TURN A CCYYMMDD DATE
002700*                    INTO A SERIAL DAY NUMBER FOR THE OLD STOCK
002800*                    AGEING REPORT (STDTAGE).  RE-USED HERE TO
002900*                    GIVE THE COOKIE ANALYSIS SUITE A UNIX EPOCH
003000*                    SECONDS VALUE WITHOUT RESORTING TO COMPILER
003100*                    INTRINSICS NOT AVAILABLE ON ALL SITES.
003200*
003300*    METHOD.         FLIEGEL & VAN FLANDERN JULIAN DAY NUMBER
003400*                    ALGORITHM, TRUNCATING INTEGER DIVISION AT
003500*                    EACH STEP - SEE ZZ300 BELOW.
003600*
003700* CHANGES.
003800* 14/02/89 VBC -      CREATED AS JULIAN DAY NUMBER ROUTINE FOR
003900*                     STOCK AGEING (STDTAGE).
004000* 02/05/93 VBC -  .01 CORRECTED CENTURY-DIVISIBLE LEAP YEAR TERM,
004100*                     WRONG SIGN ON THE /100 TERM FOUND BY QA.
004200* 14/12/98 VBC -  Y2K FULL 4-DIGIT CCYY CONFIRMED THROUGHOUT,
004300*                     NO WINDOWED YEAR FIELDS IN THIS MODULE.
004400* 16/04/24 VBC        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004500*                     PREVIOUS NOTICES.
004600* 22/12/25 VBC - 2.00 ADDED UNIX EPOCH SECONDS OUTPUT FOR THE
004700*                     COOKIE / FINGERPRINT TRACKING ANALYSIS
004800*                     JOB, REQUEST CK-REQ-0001 - WAS JULIAN DAY
004900*                     NUMBER ONLY BEFORE THIS CHANGE.
005000*
005100*************************************************************
005200* COPYRIGHT NOTICE - SEE CK000 FOR THE FULL TEXT.
005300*************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600*================================
005700*
005800 CONFIGURATION SECTION.
005900*
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CK-NUMERIC-CLASS IS "0" THRU "9"
006300     UPSI-0 ON STATUS IS CK-FORCE-SAMPLE
006400            OFF STATUS IS CK-USE-REAL-EXTRACT.
006500*
006600 DATA DIVISION.
006700*================================
006800*
006900 WORKING-STORAGE SECTION.
007000*-----------------------
007100 77  PROG-NAME               PIC X(17) VALUE "CKEPOCH (2.00.00)".
007200*
007300 01  WS-JULIAN-WORK.
007400     03  WS-A                PIC S9(7)  COMP.
007500     03  WS-YY               PIC S9(7)  COMP.
007600     03  WS-MM               PIC S9(7)  COMP.
007700     03  WS-T1               PIC S9(7)  COMP.
007800     03  WS-T2               PIC S9(7)  COMP.
007900     03  WS-T3               PIC S9(7)  COMP.
008000     03  WS-T4               PIC S9(7)  COMP.
008100     03  WS-JDN              PIC S9(9)  COMP.
008200     03  WS-UNIX-DAYS        PIC S9(9)  COMP.
008300     03  FILLER              PIC X(04).
008400*
008500*     GENERAL PURPOSE DATE-DISPLAY BLOCK - SHOP STANDARD, KEPT
008600*     HERE IN CASE OF A FUTURE ERROR-TRACE DISPLAY REQUIREMENT.
008700*
008800 01  WS-DATE-FORMATS.
008900     03  WS-DATE             PIC X(10) VALUE "99/99/9999".
009000     03  WS-UK REDEFINES WS-DATE.
009100         05  WS-DAYS         PIC 99.
009200         05  FILLER          PIC X.
009300         05  WS-MONTH        PIC 99.
009400         05  FILLER          PIC X.
009500         05  WS-YEAR         PIC 9(4).
009600     03  WS-USA REDEFINES WS-DATE.
009700         05  WS-USA-MONTH    PIC 99.
009800         05  FILLER          PIC X.
009900         05  WS-USA-DAYS     PIC 99.
010000         05  FILLER          PIC X.
010100         05  FILLER          PIC 9(4).
010200     03  WS-INTL REDEFINES WS-DATE.
010300         05  WS-INTL-YEAR    PIC 9(4).
010400         05  FILLER          PIC X.
010500         05  WS-INTL-MONTH   PIC 99.
010600         05  FILLER          PIC X.
010700         05  WS-INTL-DAYS    PIC 99.
010800*
010900 LINKAGE SECTION.
011000*
011100 01  LK-DATE-YMD                 PIC 9(08).
011200 01  LK-DATE-BREAKOUT REDEFINES LK-DATE-YMD.
011300     03  LK-YEAR                 PIC 9(04).
011400     03  LK-MONTH                PIC 9(02).
011500     03  LK-DAY                  PIC 9(02).
011600*
011700 01  LK-EPOCH-SECONDS            PIC 9(10)  COMP.
011800*
011900 PROCEDURE DIVISION USING LK-DATE-YMD LK-EPOCH-SECONDS.
012000*================================================================
012100*
012200 AA000-MAIN.
012300*
012400     PERFORM  ZZ300-COMPUTE-JULIAN THRU ZZ300-EXIT.
012500     GOBACK.
012600*
012700 AA000-EXIT.  EXIT.
012800*
012900 ZZ300-COMPUTE-JULIAN.
013000*
013100*    FLIEGEL & VAN FLANDERN ALGORITHM - EACH DIVISION IS STORED
013200*    INTO AN INTEGER FIELD ON ITS OWN STATEMENT SO COBOL
013300*    TRUNCATES AT THE POINT THE PAPER ALGORITHM REQUIRES IT TO.
013400*
013500     COMPUTE  WS-A  = (14 - LK-MONTH) / 12.
013600     COMPUTE  WS-YY = LK-YEAR + 4800 - WS-A.
013700     COMPUTE  WS-MM = LK-MONTH + (12 * WS-A) - 3.
013800     COMPUTE  WS-T1 = ((153 * WS-MM) + 2) / 5.
013900     COMPUTE  WS-T2 = WS-YY / 4.
014000     COMPUTE  WS-T3 = WS-YY / 100.
014100     COMPUTE  WS-T4 = WS-YY / 400.
014200     COMPUTE  WS-JDN = LK-DAY + WS-T1 + (365 * WS-YY)
014300                       + WS-T2 - WS-T3 + WS-T4 - 32045.
014400     COMPUTE  WS-UNIX-DAYS = WS-JDN - 2440588.
014500     COMPUTE  LK-EPOCH-SECONDS = WS-UNIX-DAYS * 86400.
014600*
014700 ZZ300-EXIT.  EXIT.
014800*
