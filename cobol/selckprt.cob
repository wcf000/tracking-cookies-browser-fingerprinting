000100*****************************************************
000200*                                                    *
000300*   SELECT CLAUSE FOR COOKIE ANALYSIS PRINT FILE      *
000400*       132 COL PRINT IMAGE - LINE SEQUENTIAL         *
000500*****************************************************
000600*
000700* 04/01/26 VBC - CREATED.
000800*
000900    SELECT REPORT-FILE ASSIGN TO "REPORT-FILE"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS CK-REPORT-STATUS.
001200*
