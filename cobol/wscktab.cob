000100*******************************************************
000200*                                                      *
000300*   WORKING STORAGE - REFERENCE TABLES AND RUN TABLES  *
000400*      USED BY THE CLASSIFIER, THIRD-PARTY TEST AND    *
000500*      THE DOMAIN / FINGERPRINT ANALYZERS IN CKANRGST  *
000600*******************************************************
000700*
000800* THESE TABLE SIZES MAY NEED CHANGING FOR LARGER RUNS.
000900*
001000* 04/01/26 VBC - CREATED.
001100* 07/01/26 VBC - ADDED LEN TABLES, COMPUTED AT ZZ010 RATHER
001200*                THAN KEYED IN BY HAND - LESS ERROR PRONE.
001300* 10/01/26 VBC - DOMAIN TABLE ENLARGED 500 TO 2000 AFTER
001400*                TESTING WITH A LARGER EXTRACT FILE.
001500*
001600*      KNOWN TRACKER NAME PREFIXES - RULE R1.  FIRST MATCH WINS.
001700*      STORED UPPER-CASE, COMPARED AGAINST THE UPPER-CASED
001800*      COOKIE NAME.  LEN TABLE BUILT AT ZZ010-INIT-TABLES.
001900*
002000 01  CK-PREFIX-DEFS.
002100     03  FILLER   PIC X(20)  VALUE "_GA".
002200     03  FILLER   PIC X(20)  VALUE "_GID".
002300     03  FILLER   PIC X(20)  VALUE "_GCL".
002400     03  FILLER   PIC X(20)  VALUE "_FBP".
002500     03  FILLER   PIC X(20)  VALUE "_UETSID".
002600     03  FILLER   PIC X(20)  VALUE "_UETVID".
002700     03  FILLER   PIC X(20)  VALUE "_HJID".
002800     03  FILLER   PIC X(20)  VALUE "_HJ".
002900     03  FILLER   PIC X(20)  VALUE "AMP_TOKEN".
003000     03  FILLER   PIC X(20)  VALUE "AMCV_".
003100     03  FILLER   PIC X(20)  VALUE "AMCVS_".
003200     03  FILLER   PIC X(20)  VALUE "NID".
003300     03  FILLER   PIC X(20)  VALUE "IDE".
003400     03  FILLER   PIC X(20)  VALUE "UUID".
003500     03  FILLER   PIC X(20)  VALUE "UIDR".
003600     03  FILLER   PIC X(20)  VALUE "VISITOR".
003700     03  FILLER   PIC X(20)  VALUE "SEGMENT_".
003800     03  FILLER   PIC X(20)  VALUE "TRACK".
003900     03  FILLER   PIC X(20)  VALUE "MP_".
004000     03  FILLER   PIC X(20)  VALUE "MIXPANEL".
004100     03  FILLER   PIC X(20)  VALUE "AMPLITUDE".
004200     03  FILLER   PIC X(20)  VALUE "PARSELY_".
004300     03  FILLER   PIC X(20)  VALUE "PERSONALIZATION_ID".
004400     03  FILLER   PIC X(20)  VALUE "UTAG_".
004500     03  FILLER   PIC X(20)  VALUE "INTERCOM-".
004600     03  FILLER   PIC X(20)  VALUE "KM_".
004700     03  FILLER   PIC X(20)  VALUE "ID".
004800 01  CK-PREFIX-TBL REDEFINES CK-PREFIX-DEFS.
004900     03  CK-PREFIX-TEXT       PIC X(20)  OCCURS 27.
005000 01  CK-PREFIX-COUNT          PIC 99    COMP  VALUE 27.
005100 01  CK-PREFIX-LEN-TBL.
005200     03  CK-PREFIX-LEN        PIC 99    COMP  OCCURS 27.
005300*
005400*      THIRD-PARTY EXACT COOKIE NAMES - RULE T2.  CASE-SENSITIVE,
005450*      STORED AND COMPARED AS-IS, NOT UPPER-CASED.
005500*
005600 01  CK-TP-NAME-DEFS.
005700     03  FILLER   PIC X(20)  VALUE "_ga".
005800     03  FILLER   PIC X(20)  VALUE "_gcl_au".
005900     03  FILLER   PIC X(20)  VALUE "_fbp".
006000     03  FILLER   PIC X(20)  VALUE "_scid".
006100     03  FILLER   PIC X(20)  VALUE "_uetsid".
006200     03  FILLER   PIC X(20)  VALUE "_uetvid".
006300     03  FILLER   PIC X(20)  VALUE "MUID".
006400     03  FILLER   PIC X(20)  VALUE "NID".
006500     03  FILLER   PIC X(20)  VALUE "_sharedid".
006600     03  FILLER   PIC X(20)  VALUE "OptanonConsent".
006700     03  FILLER   PIC X(20)  VALUE "cf_clearance".
006800 01  CK-TP-NAME-TBL REDEFINES CK-TP-NAME-DEFS.
006900     03  CK-TP-NAME-TEXT      PIC X(20)  OCCURS 11.
007000 01  CK-TP-NAME-COUNT         PIC 99    COMP  VALUE 11.
007100 01  CK-TP-NAME-LEN-TBL.
007200     03  CK-TP-NAME-LEN       PIC 99    COMP  OCCURS 11.
007300*
007400*      PASS-1 DOMAIN TABLE - EVERY DISTINCT DOMAIN (AND PRIMARY
007500*      DOMAIN WHERE IT HAS MORE THAN TWO LABELS) SEEN ON THE
007600*      COOKIE FILE.  DT-TRACK-COUNT IS THE NUMBER OF TRACKING
007700*      COOKIES CARRYING THAT DOMAIN, ACCUMULATED IN PASS 2 AND
007800*      USED BOTH FOR THE THIRD-PARTY TEST (T4) AND THE TOP-10
007900*      TRACKING DOMAIN RANKING.
008000*
008100 01  CK-DOMAIN-TBL.
008200     03  CK-DOMAIN-ENTRY                  OCCURS 2000.
008300         05  DT-DOMAIN            PIC X(40).
008400         05  DT-TRACK-COUNT       PIC 9(07)   COMP.
008450         05  FILLER               PIC X(02).
008500 01  CK-DOMAIN-COUNT              PIC 9(05)   COMP  VALUE ZERO.
008600*
008700*      FINGERPRINT TECHNIQUE AND DOMAIN TALLY TABLES - BUILT IN
008800*      ONE PASS OF FP-FILE, BLANK ENTRIES TALLY UNDER "UNKNOWN".
008900*
009000 01  CK-FP-TECH-TBL.
009100     03  CK-FP-TECH-ENTRY                 OCCURS 100.
009200         05  FT-TECHNIQUE         PIC X(30).
009300         05  FT-COUNT             PIC 9(07)   COMP.
009350         05  FILLER               PIC X(02).
009400 01  CK-FP-TECH-COUNT             PIC 9(03)   COMP  VALUE ZERO.
009500*
009600 01  CK-FP-DOM-TBL.
009700     03  CK-FP-DOM-ENTRY                  OCCURS 1000.
009800         05  FD-DOMAIN            PIC X(40).
009900         05  FD-COUNT             PIC 9(07)   COMP.
009950         05  FILLER               PIC X(02).
010000 01  CK-FP-DOM-COUNT              PIC 9(04)   COMP  VALUE ZERO.
010100*
010200*      TOP-5 HOLDERS - FILLED BY ZZ210-RANK-TOP5, USED TWICE.
010300*
010400 01  CK-TOP5-TECH.
010500     03  CK-TOP5-TECH-ENTRY               OCCURS 5.
010600         05  T5T-NAME             PIC X(30)   VALUE SPACES.
010700         05  T5T-COUNT            PIC 9(07)   COMP.
010750         05  FILLER               PIC X(02).
010800 01  CK-TOP5-DOM.
010900     03  CK-TOP5-DOM-ENTRY                OCCURS 5.
011000         05  T5D-NAME             PIC X(40)   VALUE SPACES.
011100         05  T5D-COUNT            PIC 9(07)   COMP.
011150         05  FILLER               PIC X(02).
011200*
011300 01  CK-UNKNOWN-LIT               PIC X(30)   VALUE "UNKNOWN".
011400*
011500*      RULE R2 - SUSPICIOUS NAME SUBSTRINGS, LOWER-CASE COMPARE.
011600*
011700 01  CK-SUSP-DEFS.
011800     03  FILLER   PIC X(20)  VALUE "id".
011900     03  FILLER   PIC X(20)  VALUE "uid".
012000     03  FILLER   PIC X(20)  VALUE "user".
012100     03  FILLER   PIC X(20)  VALUE "visitor".
012200     03  FILLER   PIC X(20)  VALUE "session".
012300     03  FILLER   PIC X(20)  VALUE "tracking".
012400 01  CK-SUSP-TBL REDEFINES CK-SUSP-DEFS.
012500     03  CK-SUSP-TEXT         PIC X(20)  OCCURS 6.
012600 01  CK-SUSP-COUNT            PIC 9      COMP  VALUE 6.
012700*
012800*      RULE R3 - KNOWN TRACKING DOMAIN SUBSTRINGS, LOWER-CASE,
012900*      FIRST MATCH WINS (SEE ZZ103).
013000*
013100 01  CK-KDOM-DEFS.
013200     03  FILLER   PIC X(24)  VALUE "analytics".
013300     03  FILLER   PIC X(24)  VALUE "tracker".
013400     03  FILLER   PIC X(24)  VALUE "pixel".
013500     03  FILLER   PIC X(24)  VALUE "ad.".
013600     03  FILLER   PIC X(24)  VALUE "ads.".
013700     03  FILLER   PIC X(24)  VALUE "adservice".
013800     03  FILLER   PIC X(24)  VALUE "doubleclick".
013900     03  FILLER   PIC X(24)  VALUE "google-analytics".
014000     03  FILLER   PIC X(24)  VALUE "googletagmanager".
014100     03  FILLER   PIC X(24)  VALUE "googlesyndication".
014200     03  FILLER   PIC X(24)  VALUE "facebook".
014300     03  FILLER   PIC X(24)  VALUE "twitter".
014400     03  FILLER   PIC X(24)  VALUE "linkedin".
014500     03  FILLER   PIC X(24)  VALUE "yahoo".
014600     03  FILLER   PIC X(24)  VALUE "criteo".
014700     03  FILLER   PIC X(24)  VALUE "quantserve".
014800     03  FILLER   PIC X(24)  VALUE "mediamath".
014900     03  FILLER   PIC X(24)  VALUE "adroll".
015000     03  FILLER   PIC X(24)  VALUE "taboola".
015100     03  FILLER   PIC X(24)  VALUE "outbrain".
015200     03  FILLER   PIC X(24)  VALUE "pubmatic".
015300     03  FILLER   PIC X(24)  VALUE "rubiconproject".
015400     03  FILLER   PIC X(24)  VALUE "adnxs".
015500     03  FILLER   PIC X(24)  VALUE "amazon-adsystem".
015600     03  FILLER   PIC X(24)  VALUE "scorecardresearch".
015700     03  FILLER   PIC X(24)  VALUE "casalemedia".
015800 01  CK-KDOM-TBL REDEFINES CK-KDOM-DEFS.
015900     03  CK-KDOM-TEXT         PIC X(24)  OCCURS 26.
016000 01  CK-KDOM-COUNT            PIC 99     COMP  VALUE 26.
016100*
016200*      RULE R6 - FINGERPRINTING NAME SUBSTRINGS, LOWER-CASE.
016300*
016400 01  CK-FPNAME-DEFS.
016500     03  FILLER   PIC X(20)  VALUE "canvas".
016600     03  FILLER   PIC X(20)  VALUE "webgl".
016700     03  FILLER   PIC X(20)  VALUE "audio".
016800     03  FILLER   PIC X(20)  VALUE "fingerprint".
016900     03  FILLER   PIC X(20)  VALUE "device".
017000 01  CK-FPNAME-TBL REDEFINES CK-FPNAME-DEFS.
017100     03  CK-FPNAME-TEXT       PIC X(20)  OCCURS 5.
017200 01  CK-FPNAME-COUNT          PIC 9      COMP  VALUE 5.
017300*
017400*      THIRD-PARTY TEST T1 - EXPANDED TRACKING PATTERN LIST.
017500*
017600 01  CK-T1-DEFS.
017700     03  FILLER   PIC X(24)  VALUE "google-analytics".
017800     03  FILLER   PIC X(24)  VALUE "doubleclick".
017900     03  FILLER   PIC X(24)  VALUE "analytics".
018000     03  FILLER   PIC X(24)  VALUE "segment.io".
018100     03  FILLER   PIC X(24)  VALUE "mixpanel".
018200     03  FILLER   PIC X(24)  VALUE "amplitude".
018300     03  FILLER   PIC X(24)  VALUE "chartbeat".
018400     03  FILLER   PIC X(24)  VALUE "clarity.ms".
018500     03  FILLER   PIC X(24)  VALUE "hotjar".
018600     03  FILLER   PIC X(24)  VALUE "parsely".
018700     03  FILLER   PIC X(24)  VALUE "stats".
018800     03  FILLER   PIC X(24)  VALUE "adsystem".
018900     03  FILLER   PIC X(24)  VALUE "adnxs".
019000     03  FILLER   PIC X(24)  VALUE "adserver".
019100     03  FILLER   PIC X(24)  VALUE "adsrvr".
019200     03  FILLER   PIC X(24)  VALUE "pubmatic".
019300     03  FILLER   PIC X(24)  VALUE "rubiconproject".
019400     03  FILLER   PIC X(24)  VALUE "taboola".
019500     03  FILLER   PIC X(24)  VALUE "outbrain".
019600     03  FILLER   PIC X(24)  VALUE "criteo".
019700     03  FILLER   PIC X(24)  VALUE "mediamath".
019800     03  FILLER   PIC X(24)  VALUE "advertising.com".
019900     03  FILLER   PIC X(24)  VALUE "scorecardresearch".
020000     03  FILLER   PIC X(24)  VALUE "qualtrics".
020100     03  FILLER   PIC X(24)  VALUE "quantserve".
020200     03  FILLER   PIC X(24)  VALUE "trustarc".
020300     03  FILLER   PIC X(24)  VALUE "moatads".
020400     03  FILLER   PIC X(24)  VALUE "mathtag".
020500     03  FILLER   PIC X(24)  VALUE "techtarget".
020600     03  FILLER   PIC X(24)  VALUE "fingerprint".
020700     03  FILLER   PIC X(24)  VALUE "muid".
020800     03  FILLER   PIC X(24)  VALUE "onetrust".
020900     03  FILLER   PIC X(24)  VALUE "facebook".
021000     03  FILLER   PIC X(24)  VALUE "fbcdn".
021100     03  FILLER   PIC X(24)  VALUE "twitter".
021200     03  FILLER   PIC X(24)  VALUE "linkedin".
021300     03  FILLER   PIC X(24)  VALUE "pinterest".
021400     03  FILLER   PIC X(24)  VALUE "tiktok".
021500     03  FILLER   PIC X(24)  VALUE "sharedid".
021600     03  FILLER   PIC X(24)  VALUE "rlcdn".
021700     03  FILLER   PIC X(24)  VALUE "bizible".
021800     03  FILLER   PIC X(24)  VALUE "demdex".
021900     03  FILLER   PIC X(24)  VALUE "optimizely".
022000     03  FILLER   PIC X(24)  VALUE "branch.io".
022100 01  CK-T1-TBL REDEFINES CK-T1-DEFS.
022200     03  CK-T1-TEXT           PIC X(24)  OCCURS 44.
022300 01  CK-T1-COUNT              PIC 99     COMP  VALUE 44.
022400*
022500*      THIRD-PARTY TEST T5 - DOMAIN SUBSTRINGS, CHECKED IN ORDER.
022600*
022700 01  CK-T5-DEFS.
022800     03  FILLER   PIC X(20)  VALUE "tracking".
022900     03  FILLER   PIC X(20)  VALUE "tracker".
023000     03  FILLER   PIC X(20)  VALUE "analytics".
023100     03  FILLER   PIC X(20)  VALUE "pixel".
023200     03  FILLER   PIC X(20)  VALUE "stat".
023300     03  FILLER   PIC X(20)  VALUE "ad".
023400     03  FILLER   PIC X(20)  VALUE "ads".
023500     03  FILLER   PIC X(20)  VALUE "advert".
023600     03  FILLER   PIC X(20)  VALUE "banner".
023700     03  FILLER   PIC X(20)  VALUE "sponsor".
023800     03  FILLER   PIC X(20)  VALUE "marketing".
023900     03  FILLER   PIC X(20)  VALUE "consent".
024000     03  FILLER   PIC X(20)  VALUE "gdpr".
024100     03  FILLER   PIC X(20)  VALUE "ccpa".
024200     03  FILLER   PIC X(20)  VALUE "privacy".
024300     03  FILLER   PIC X(20)  VALUE "cookie-law".
024400     03  FILLER   PIC X(20)  VALUE "share".
024500     03  FILLER   PIC X(20)  VALUE "social".
024600     03  FILLER   PIC X(20)  VALUE "connect".
024700     03  FILLER   PIC X(20)  VALUE "widget".
024800 01  CK-T5-TBL REDEFINES CK-T5-DEFS.
024900     03  CK-T5-TEXT           PIC X(20)  OCCURS 20.
025000 01  CK-T5-COUNT              PIC 99     COMP  VALUE 20.
025100*
025200*      CATEGORIZER C1-C7 REFERENCE LISTS - NAME (xxN) AND DOMAIN
025300*      (xxD) SUBSTRINGS, CHECKED IN THE ORDER GIVEN IN ZZ120.
025400*
025500 01  CK-C1N-DEFS.
025600     03  FILLER   PIC X(20)  VALUE "_ga".
025700     03  FILLER   PIC X(20)  VALUE "analytics".
025800     03  FILLER   PIC X(20)  VALUE "_utm".
025900 01  CK-C1N-TBL REDEFINES CK-C1N-DEFS.
026000     03  CK-C1N-TEXT          PIC X(20)  OCCURS 3.
026100 01  CK-C1N-COUNT             PIC 9      COMP  VALUE 3.
026200 01  CK-C1D-DEFS.
026300     03  FILLER   PIC X(20)  VALUE "google-analytics".
026400     03  FILLER   PIC X(20)  VALUE "hotjar".
026500 01  CK-C1D-TBL REDEFINES CK-C1D-DEFS.
026600     03  CK-C1D-TEXT          PIC X(20)  OCCURS 2.
026700 01  CK-C1D-COUNT             PIC 9      COMP  VALUE 2.
026800*
026900 01  CK-C2N-DEFS.
027000     03  FILLER   PIC X(20)  VALUE "ads".
027100     03  FILLER   PIC X(20)  VALUE "advert".
027200     03  FILLER   PIC X(20)  VALUE "_fbp".
027300 01  CK-C2N-TBL REDEFINES CK-C2N-DEFS.
027400     03  CK-C2N-TEXT          PIC X(20)  OCCURS 3.
027500 01  CK-C2N-COUNT             PIC 9      COMP  VALUE 3.
027600 01  CK-C2D-DEFS.
027700     03  FILLER   PIC X(20)  VALUE "doubleclick".
027800     03  FILLER   PIC X(20)  VALUE "ad.".
027900     03  FILLER   PIC X(20)  VALUE "adnxs".
028000     03  FILLER   PIC X(20)  VALUE "adsystem".
028100 01  CK-C2D-TBL REDEFINES CK-C2D-DEFS.
028200     03  CK-C2D-TEXT          PIC X(20)  OCCURS 4.
028300 01  CK-C2D-COUNT             PIC 9      COMP  VALUE 4.
028400*
028500 01  CK-C3N-DEFS.
028600     03  FILLER   PIC X(20)  VALUE "session".
028700     03  FILLER   PIC X(20)  VALUE "csrf".
028800     03  FILLER   PIC X(20)  VALUE "auth".
028900     03  FILLER   PIC X(20)  VALUE "login".
029000 01  CK-C3N-TBL REDEFINES CK-C3N-DEFS.
029100     03  CK-C3N-TEXT          PIC X(20)  OCCURS 4.
029200 01  CK-C3N-COUNT             PIC 9      COMP  VALUE 4.
029300*
029400 01  CK-C4N-DEFS.
029500     03  FILLER   PIC X(20)  VALUE "share".
029600     03  FILLER   PIC X(20)  VALUE "social".
029700 01  CK-C4N-TBL REDEFINES CK-C4N-DEFS.
029800     03  CK-C4N-TEXT          PIC X(20)  OCCURS 2.
029900 01  CK-C4N-COUNT             PIC 9      COMP  VALUE 2.
030000 01  CK-C4D-DEFS.
030100     03  FILLER   PIC X(20)  VALUE "facebook".
030200     03  FILLER   PIC X(20)  VALUE "twitter".
030300     03  FILLER   PIC X(20)  VALUE "linkedin".
030400     03  FILLER   PIC X(20)  VALUE "instagram".
030500 01  CK-C4D-TBL REDEFINES CK-C4D-DEFS.
030600     03  CK-C4D-TEXT          PIC X(20)  OCCURS 4.
030700 01  CK-C4D-COUNT             PIC 9      COMP  VALUE 4.
030800*
030900 01  CK-C5N-DEFS.
031000     03  FILLER   PIC X(20)  VALUE "pref".
031100     03  FILLER   PIC X(20)  VALUE "setting".
031200     03  FILLER   PIC X(20)  VALUE "consent".
031300     03  FILLER   PIC X(20)  VALUE "notice".
031400 01  CK-C5N-TBL REDEFINES CK-C5N-DEFS.
031500     03  CK-C5N-TEXT          PIC X(20)  OCCURS 4.
031600 01  CK-C5N-COUNT             PIC 9      COMP  VALUE 4.
031700*
031800 01  CK-C6N-DEFS.
031900     03  FILLER   PIC X(20)  VALUE "cache".
032000     03  FILLER   PIC X(20)  VALUE "__cf".
032100     03  FILLER   PIC X(20)  VALUE "load".
032200     03  FILLER   PIC X(20)  VALUE "perf".
032300 01  CK-C6N-TBL REDEFINES CK-C6N-DEFS.
032400     03  CK-C6N-TEXT          PIC X(20)  OCCURS 4.
032500 01  CK-C6N-COUNT             PIC 9      COMP  VALUE 4.
032600 01  CK-C6D-DEFS.
032700     03  FILLER   PIC X(20)  VALUE "cloudflare".
032800 01  CK-C6D-TBL REDEFINES CK-C6D-DEFS.
032900     03  CK-C6D-TEXT          PIC X(20)  OCCURS 1.
033000 01  CK-C6D-COUNT             PIC 9      COMP  VALUE 1.
033100*
033200 01  CK-C7D-DEFS.
033300     03  FILLER   PIC X(24)  VALUE "doubleclick.net".
033400     03  FILLER   PIC X(24)  VALUE "google-analytics.com".
033500     03  FILLER   PIC X(24)  VALUE "facebook.net".
033600     03  FILLER   PIC X(24)  VALUE "facebook.com".
033700     03  FILLER   PIC X(24)  VALUE "adnxs.com".
033800     03  FILLER   PIC X(24)  VALUE "amazon-adsystem.com".
033900     03  FILLER   PIC X(24)  VALUE "criteo.com".
034000     03  FILLER   PIC X(24)  VALUE "scorecardresearch.com".
034100     03  FILLER   PIC X(24)  VALUE "googletagmanager.com".
034200     03  FILLER   PIC X(24)  VALUE "advertising.com".
034300     03  FILLER   PIC X(24)  VALUE "googlesyndication.com".
034400     03  FILLER   PIC X(24)  VALUE "adsrvr.org".
034500     03  FILLER   PIC X(24)  VALUE "demdex.net".
034600     03  FILLER   PIC X(24)  VALUE "rlcdn.com".
034700     03  FILLER   PIC X(24)  VALUE "adition.com".
034800     03  FILLER   PIC X(24)  VALUE "hotjar.com".
034900     03  FILLER   PIC X(24)  VALUE "quantserve.com".
035000     03  FILLER   PIC X(24)  VALUE "rubiconproject.com".
035100     03  FILLER   PIC X(24)  VALUE "mathtag.com".
035200     03  FILLER   PIC X(24)  VALUE "pubmatic.com".
035300     03  FILLER   PIC X(24)  VALUE "casalemedia.com".
035400     03  FILLER   PIC X(24)  VALUE "moatads.com".
035500     03  FILLER   PIC X(24)  VALUE "addthis.com".
035600     03  FILLER   PIC X(24)  VALUE "taboola.com".
035700     03  FILLER   PIC X(24)  VALUE "outbrain.com".
035800     03  FILLER   PIC X(24)  VALUE "sharethis.com".
035900     03  FILLER   PIC X(24)  VALUE "optimizely.com".
036000 01  CK-C7D-TBL REDEFINES CK-C7D-DEFS.
036100     03  CK-C7D-TEXT          PIC X(24)  OCCURS 27.
036200 01  CK-C7D-COUNT             PIC 99     COMP  VALUE 27.
036300*
036400 01  CK-CATEGORY-LITS.
036500     03  CK-CAT-ANALYTICS     PIC X(22)  VALUE "Analytics".
036600     03  CK-CAT-ADVERTISING   PIC X(22)  VALUE "Advertising".
036700     03  CK-CAT-SESSAUTH      PIC X(22)  VALUE
036800             "Session/Authentication".
036900     03  CK-CAT-SOCIAL        PIC X(22)  VALUE "Social Media".
037000     03  CK-CAT-PREFS         PIC X(22)  VALUE "Preferences".
037100     03  CK-CAT-PERF          PIC X(22)  VALUE "Performance".
037200     03  CK-CAT-NETWORK       PIC X(22)  VALUE "Tracking Network".
037300     03  CK-CAT-OTHER         PIC X(22)  VALUE "Other Tracker".
037350     03  FILLER               PIC X(02).
037400*
