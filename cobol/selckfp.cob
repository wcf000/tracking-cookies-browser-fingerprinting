000100*****************************************************
000200*                                                    *
000300*   SELECT CLAUSE FOR FINGERPRINT ATTEMPT INPUT FILE *
000400*       LINE SEQUENTIAL - ONE ATTEMPT PER LINE        *
000500*****************************************************
000600*
000700* 04/01/26 VBC - CREATED.
000800*
000900    SELECT FP-FILE ASSIGN TO "FP-FILE"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS CK-FP-STATUS.
001200*
