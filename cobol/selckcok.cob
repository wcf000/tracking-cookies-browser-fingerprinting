000100*****************************************************
000200*                                                    *
000300*   SELECT CLAUSE FOR COOKIE INPUT FILE              *
000400*       LINE SEQUENTIAL - ONE COOKIE PER LINE         *
000500*****************************************************
000600*
000700* 04/01/26 VBC - CREATED.
000800*
000900    SELECT COOKIE-FILE ASSIGN TO "COOKIE-FILE"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS CK-COOKIE-STATUS.
001200*
